000100******************************************************
000200*   WS-EMI-TABLE  -  IN-MEMORY INSTALLMENT TABLE         *
000300*   LOADED FROM EMI1100 AT START OF MB1540, SEARCHED BY  *
000400*   PLAN NUMBER THEN SEQUENCE, REWRITTEN BACK AT END-RTN *
000500******************************************************
000600 01  WS-EMI-TABLE-CTL.
000700     05  WS-EMI-TBL-COUNT            PIC 9(7)  COMP-3.
000800     05  FILLER                      PIC X(2).
000900     05  WS-EMI-TABLE OCCURS 1 TO 999999 TIMES
001000             DEPENDING ON WS-EMI-TBL-COUNT
001100             ASCENDING KEY IS WS-EMI-PLAN-NO WS-EMI-SEQ
001200             INDEXED BY WS-EMI-IDX.
001300         10  WS-EMI-PLAN-NO          PIC 9(6).
001400         10  WS-EMI-SEQ              PIC 9(3).
001500         10  WS-EMI-DUE-DATE         PIC 9(8).
001600         10  WS-EMI-AMOUNT-DUE       PIC 9(7)V99.
001700         10  WS-EMI-AMOUNT-PAID      PIC 9(7)V99.
001800         10  WS-EMI-STATUS           PIC X(8).
