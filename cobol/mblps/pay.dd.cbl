000100******************************************************
000200*   PAY1100-REC  -  PAYMENT TRANSACTION RECORD          *
000300*   ONE RECORD PER PAYMENT OFFERED FOR POSTING          *
000400*   ONLY PAY1100-STATUS = 'COMPLETED' IS APPLIED         *
000500******************************************************
000600 01  PAY1100-REC.
000700     05  PAY1100-PLAN-NO             PIC 9(6).
000800     05  PAY1100-EMI-SEQ             PIC 9(3).
000900*--- 0 = APPLY TO LOWEST-SEQUENCE UNPAID INSTALLMENT ---
001000     05  PAY1100-AMOUNT              PIC 9(7)V99.
001100     05  PAY1100-DATE.
001200         10 PAY1100-DATE-YYYY        PIC 9(4).
001300         10 PAY1100-DATE-MM          PIC 9(2).
001400         10 PAY1100-DATE-DD          PIC 9(2).
001500     05  PAY1100-STATUS              PIC X(9).
001600         88 PAY1100-IS-COMPLETED        VALUE 'COMPLETED'.
001700     05  FILLER                      PIC X(1).
