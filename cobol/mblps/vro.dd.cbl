000100******************************************************
000200*   VRO1100-REC  -  VERIFICATION DECISION OUTPUT        *
000300*   ONE RECORD PER VER1100-REC READ, WRITTEN BY MB1560  *
000400******************************************************
000500 01  VRO1100-REC.
000600     05  VRO1100-CUST-NO               PIC 9(6).
000700     05  VRO1100-BIOMETRIC-STATUS      PIC X(9).
000800         88  VRO1100-BIO-COMPLETED         VALUE 'COMPLETED'.
000900         88  VRO1100-BIO-FAILED            VALUE 'FAILED'.
001000     05  VRO1100-FACE-SCORE            PIC 9(3)V99.
001100     05  VRO1100-OVERALL-STATUS        PIC X(8).
001200         88  VRO1100-OVERALL-VERIFIED      VALUE 'VERIFIED'.
001300         88  VRO1100-OVERALL-REJECTED      VALUE 'REJECTED'.
001400     05  VRO1100-REJECT-REASON         PIC X(30).
001500     05  FILLER                        PIC X(4).
001600 01  VRO1100-REC-R REDEFINES VRO1100-REC.
001700     05  VRO1100-CUST-NO-X             PIC X(6).
001800     05  FILLER                        PIC X(56).
