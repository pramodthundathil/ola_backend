000100******************************************************
000200*   WS-IMEI-TABLE  -  ENROLLED-IMEI UNIQUENESS TABLE     *
000300*   BUILT AS EACH ENROLLMENT SUCCEEDS IN MB1570, SEARCHED*
000400*   SEQUENTIALLY (APPEND-ONLY, NOT PRE-SORTED)           *
000500******************************************************
000600 01  WS-IMEI-TABLE-CTL.
000700     05  WS-IMEI-TBL-COUNT          PIC 9(6)  COMP-3.
000800     05  FILLER                     PIC X(2).
000900     05  WS-IMEI-TABLE OCCURS 1 TO 999999 TIMES
001000             DEPENDING ON WS-IMEI-TBL-COUNT
001100             INDEXED BY WS-IMEI-IDX.
001200         10  WS-IMEI-VALUE          PIC X(15).
