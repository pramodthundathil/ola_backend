000100******************************************************
000200*   PLN1100-REC  -  FINANCE PLAN MASTER                *
000300*   ONE RECORD PER APPROVED, VALIDATED PURCHASE          *
000400*   WRITTEN BY MB1530, READ BY MB1540/MB1550/MB1570     *
000500******************************************************
000600 01  COBOL-LAYOUT.
000700     05  PLN1100-PLAN-NO                PIC 9(6).
000800* MIXED
000900     05  PLN1100-CUST-NO                PIC 9(6).
001000     05  PLN1100-RISK-TIER              PIC X(6).
001100     05  PLN1100-REGION                 PIC X(15).
001200     05  PLN1100-STORE-CODE             PIC X(8).
001300     05  PLN1100-AMOUNT-DATA.
001400         10 PLN1100-DEVICE-PRICE        PIC 9(7)V99.
001500         10 PLN1100-DOWN-PAYMENT        PIC 9(7)V99.
001600         10 PLN1100-DP-PCT              PIC 99V99.
001700         10 PLN1100-FINANCED-AMT        PIC 9(7)V99.
001800     05  PLN1100-TERM-DATA.
001900         10 PLN1100-TERM-MONTHS         PIC 9(2).
002000         10 PLN1100-FREQ-DAYS           PIC 9(2).
002100         10 PLN1100-NUM-INSTALLMENTS    PIC 9(3).
002200     05  PLN1100-INSTALLMENT-DATA.
002300         10 PLN1100-INSTALLMENT-AMT     PIC 9(7)V99.
002400         10 PLN1100-LAST-INSTALLMENT    PIC 9(7)V99.
002500     05  PLN1100-STATUS                 PIC X(8).
002600         88 PLN1100-IS-ACTIVE              VALUE 'ACTIVE'.
002700     05  FILLER                         PIC X(11).
