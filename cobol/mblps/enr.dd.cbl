000100******************************************************
000200*   ENR1100-REC  -  DEVICE ENROLLMENT RESULT RECORD     *
000300*   ONE RECORD PER PLAN WHOSE PURCHASE CARRIED AN IMEI  *
000400*   WRITTEN BY MB1570                                   *
000500******************************************************
000600 01  ENR1100-REC.
000700     05  ENR1100-PLAN-NO              PIC 9(6).
000800     05  ENR1100-IMEI                 PIC X(15).
000900     05  ENR1100-STATUS               PIC X(12).
001000         88 ENR1100-IS-QR-GENERATED      VALUE 'QR-GENERATED'.
001100         88 ENR1100-IS-FAILED            VALUE 'FAILED'.
001200     05  ENR1100-LOCK-SYSTEM          PIC X(8).
001300         88 ENR1100-LOCK-KNOX            VALUE 'KNOX'.
001400         88 ENR1100-LOCK-NUOVOPAY        VALUE 'NUOVOPAY'.
001500         88 ENR1100-LOCK-NONE            VALUE 'NONE'.
001600     05  ENR1100-FAIL-REASON          PIC X(30).
001700     05  FILLER                       PIC X(5).
