000100******************************************************
000200*   STR1100-REC  -  STORE REFERENCE RECORD              *
000300*   ONE RECORD PER ORIGINATING STORE, KEYED BY CODE      *
000400******************************************************
000500 01  STR1100-REC.
000600     05  STR1100-STORE-CODE             PIC X(8).
000700     05  STR1100-STORE-NAME             PIC X(20).
000800     05  STR1100-MONTHLY-TARGET         PIC 9(9)V99.
000900 01  STR1100-REC-R REDEFINES STR1100-REC.
001000     05  STR1100-STORE-CODE-X           PIC X(8).
001100     05  FILLER                         PIC X(31).
