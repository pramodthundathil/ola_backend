000100******************************************************
000200*   PUR1100-REC  -  REQUESTED FINANCING (PURCHASE)     *
000300*   ONE RECORD PER DEVICE PURCHASE OFFERED FOR FINANCE  *
000400******************************************************
000500 01  PUR1100-REC.
000600     05 PUR1100-CUST-NO                 PIC 9(6).
000700     05 PUR1100-DEVICE-CODE             PIC X(8).
000800     05 PUR1100-DEVICE-BRAND            PIC X(15).
000900     05 PUR1100-DEVICE-PRICE            PIC 9(7)V99.
001000     05 PUR1100-DOWN-PAYMENT            PIC 9(7)V99.
001100     05 PUR1100-PLAN-CHOICE.
001200        10 PUR1100-TERM-MONTHS          PIC 9(2).
001300        10 PUR1100-FREQ-DAYS            PIC 9(2).
001400*--- ONLY 15 OR 30 ARE VALID, PER TKT OC-0188 ---
001500     05 PUR1100-FIRST-DUE-DATE.
001600        10 PUR1100-FIRST-DUE-YYYY       PIC 9(4).
001700        10 PUR1100-FIRST-DUE-MM         PIC 9(2).
001800        10 PUR1100-FIRST-DUE-DD         PIC 9(2).
001900     05 PUR1100-IMEI                    PIC X(15).
002000     05 PUR1100-IMEI-R REDEFINES PUR1100-IMEI.
002100        10 PUR1100-IMEI-NUMERIC         PIC 9(15).
002200     05 FILLER                          PIC X(7).
