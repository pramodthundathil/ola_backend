000100******************************************************
000200*   EMI1100-REC  -  INSTALLMENT (EMI) DETAIL RECORD     *
000300*   ONE RECORD PER SCHEDULED INSTALLMENT ON A PLN1100   *
000400*   BUILT BY MB1530, REWRITTEN IN PLACE BY MB1540       *
000500******************************************************
000600 01  EMI1100-REC.
000700     05 EMI1100-PLAN-NO                 PIC 9(6).
000800     05 EMI1100-SEQ                     PIC 9(3).
000900     05 EMI1100-DUE-DATE.
001000        10 EMI1100-DUE-YYYY             PIC 9(4).
001100        10 EMI1100-DUE-MM               PIC 9(2).
001200        10 EMI1100-DUE-DD               PIC 9(2).
001300     05 EMI1100-AMOUNT-DUE               PIC 9(7)V99.
001400     05 EMI1100-AMOUNT-PAID              PIC 9(7)V99.
001500     05 EMI1100-STATUS                   PIC X(8).
001600        88 EMI1100-IS-PENDING               VALUE 'PENDING'.
001700        88 EMI1100-IS-PARTIAL               VALUE 'PARTIAL'.
001800        88 EMI1100-IS-PAID                  VALUE 'PAID'.
001900        88 EMI1100-IS-OVERDUE               VALUE 'OVERDUE'.
002000     05 FILLER                           PIC X(5).
