000100*THIS IS WHAT IS USED IN LIVE ENVIROMENT AS OF 3/2/1989
000200******************************************************
000300*   CUST1100-REC  -  OLA CREDITS CUSTOMER MASTER      *
000400*   ONE RECORD PER CUSTOMER ON THE CUST1100 FILE       *
000500*   USED AS INPUT TO THE CREDIT DECISION ENGINE        *
000600******************************************************
000700 01 CUST1100-REC.
000800     05 CUST1100-CUST-NO               PIC 9(6).
000900     05 CUST1100-REC-CODE               PIC X(1).
001000     05 CUST1100-DOC-NUMBER             PIC X(15).
001100*--- CEDULA IS THE KEY TO THE INCOME REGISTER (SEE INC1100) ---
001200     05 CUST1100-DOC-NUMBER-R REDEFINES CUST1100-DOC-NUMBER.
001300        10 CUST1100-DOC-PREFIX          PIC X(3).
001400        10 CUST1100-DOC-SUFFIX          PIC X(12).
001500     05 PRIMARY-RECORD.
001600        10 CUST1100-NAME-BLOCK.
001700           15 CUST1100-FIRST-NAME       PIC X(20).
001800           15 CUST1100-LAST-NAME        PIC X(20).
001900        10 CUST1100-CONTACT-BLOCK.
002000           15 CUST1100-EMAIL            PIC X(30).
002100           15 CUST1100-PHONE            PIC X(15).
002200        10 CUST1100-REGION              PIC X(15).
002300        10 CUST1100-STORE-CODE          PIC X(8).
002400************************* BUREAU SCORE *************************
002500        10 CUST1100-APC-SCORE           PIC 9(3).
002600        10 CUST1100-SCORE-EXPIRED-SW    PIC X(1).
002700           88 CUST1100-SCORE-IS-EXPIRED   VALUE 'Y'.
002800           88 CUST1100-SCORE-IS-ACTIVE    VALUE 'N'.
002900*--- OLD LAYOUT HAD A 2-POS SCORE VINTAGE CODE HERE - DROPPED ---
003000*--- PER TKT OC-0412, SEE MB1520 CHANGE LOG                  ---
003100     05 FILLER                          PIC X(10).
