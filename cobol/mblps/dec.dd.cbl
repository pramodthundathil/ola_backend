000100******************************************************
000200*   DEC1100-REC  -  CREDIT DECISION OUTPUT RECORD      *
000300*   WRITTEN BY MB1520 FOR EVERY CUSTOMER READ, ONE PER *
000400*   CUSTOMER, CONSUMED AS INPUT BY MB1530 (PLAN BUILD) *
000500******************************************************
000600 01 DEC1100-REC.
000700     05  DEC1100-CUST-NO                PIC 9(6).
000800     05  DEC1100-STATUS-DATA.
000900         10  DEC1100-STATUS             PIC X(8).
001000             88 DEC1100-IS-APPROVED        VALUE 'APPROVED'.
001100             88 DEC1100-IS-REJECTED        VALUE 'REJECTED'.
001200         10  DEC1100-REJECT-REASON      PIC X(30).
001300     05  DEC1100-SCORE-DATA.
001400         10  DEC1100-APC-SCORE          PIC 9(3).
001500         10  DEC1100-RISK-TIER          PIC X(6).
001600         10  DEC1100-RISK-TIER-R REDEFINES DEC1100-RISK-TIER.
001700             15  DEC1100-TIER-LETTER    PIC X.
001800             15  FILLER                 PIC X(5).
001900     05  DEC1100-INCOME-DATA.
002000         10  DEC1100-MONTHLY-INCOME     PIC 9(7)V99.
002100         10  DEC1100-CAPACITY-FACTOR    PIC 9V99.
002200         10  DEC1100-MAX-INSTALLMENT    PIC 9(7)V9999.
002300         10  DEC1100-MIN-DP-PCT         PIC 99V99.
002400************************* ALLOWED PLAN GRID *********************
002500     05  DEC1100-PLAN-GRID.
002600         10  DEC1100-PLAN-COUNT         PIC 9(2).
002700         10  DEC1100-PLAN-TABLE OCCURS 8 TIMES.
002800             15  DEC1100-PLAN-MONTHS    PIC 9(2).
002900             15  DEC1100-PLAN-FREQ      PIC 9(2).
003000     05  FILLER                         PIC X(9).
