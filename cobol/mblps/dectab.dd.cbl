000100******************************************************
000200*   WS-DECISION-TABLE  -  IN-MEMORY DECISION LOOKUP      *
000300*   LOADED FROM DEC1100 AT START OF MB1530, SEARCHED BY  *
000400*   BINARY SEARCH ON CUSTOMER NUMBER (TABLE IS SORTED)   *
000500******************************************************
000600 01  WS-DECISION-TABLE-CTL.
000700     05  WS-DEC-TBL-COUNT            PIC 9(5)  COMP-3.
000800     05  FILLER                      PIC X(2).
000900     05  WS-DECISION-TABLE OCCURS 1 TO 9999 TIMES
001000             DEPENDING ON WS-DEC-TBL-COUNT
001100             ASCENDING KEY IS WS-DEC-CUST-NO
001200             INDEXED BY WS-DEC-IDX.
001300         10  WS-DEC-CUST-NO          PIC 9(6).
001400         10  WS-DEC-STATUS           PIC X(8).
001500*--- APC SCORE CARRIED FOR MB1550 OVERVIEW AVERAGING - TKT-0215 --
001600         10  WS-DEC-APC-SCORE        PIC 9(3).
001700         10  WS-DEC-RISK-TIER        PIC X(6).
001800         10  WS-DEC-MAX-INSTALLMENT  PIC 9(7)V9999.
001900         10  WS-DEC-MIN-DP-PCT       PIC 99V99.
002000         10  WS-DEC-PLAN-COUNT       PIC 9(2).
002100         10  WS-DEC-PLAN-TABLE OCCURS 8 TIMES.
002200             15  WS-DEC-PLAN-MONTHS  PIC 9(2).
002300             15  WS-DEC-PLAN-FREQ    PIC 9(2).
