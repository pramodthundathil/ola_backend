000100******************************************************
000200*   WS-STORE-TABLE  -  STORE TARGET LOOKUP TABLE         *
000300*   LOADED FROM STR1100 AT START OF MB1550, SEARCHED BY  *
000400*   BINARY SEARCH ON STORE CODE (TABLE IS SORTED)        *
000500******************************************************
000600 01  WS-STORE-TABLE-CTL.
000700     05  WS-STR-TBL-COUNT           PIC 9(3)  COMP-3.
000800     05  FILLER                     PIC X(2).
000900     05  WS-STORE-TABLE OCCURS 1 TO 500 TIMES
001000             DEPENDING ON WS-STR-TBL-COUNT
001100             ASCENDING KEY IS WS-STR-CODE
001200             INDEXED BY WS-STR-IDX.
001300         10  WS-STR-CODE            PIC X(8).
001400         10  WS-STR-NAME            PIC X(20).
001500         10  WS-STR-TARGET          PIC 9(9)V99.
001600*--- DECISION COUNTS FOR THE STORE APPROVAL RATE - TKT-0215 ------
001700         10  WS-STR-APPR-CTR        PIC 9(7)  COMP-3.
001800         10  WS-STR-REJ-CTR         PIC 9(7)  COMP-3.
