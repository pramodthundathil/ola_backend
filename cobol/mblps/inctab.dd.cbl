000100******************************************************
000200*   WS-INCOME-TABLE  -  IN-MEMORY INCOME LOOKUP TABLE   *
000300*   LOADED FROM INC1100 AT START OF MB1520, SEARCHED     *
000400*   BY BINARY SEARCH ON DOCUMENT ID (TABLE IS SORTED)    *
000500******************************************************
000600 01  WS-INCOME-TABLE-CTL.
000700     05  WS-INC-TBL-COUNT            PIC 9(5)  COMP-3.
000800     05  FILLER                      PIC X(2).
000900     05  WS-INCOME-TABLE OCCURS 1 TO 9999 TIMES
001000             DEPENDING ON WS-INC-TBL-COUNT
001100             ASCENDING KEY IS WS-INC-DOC-ID
001200             INDEXED BY WS-INC-IDX.
001300         10  WS-INC-DOC-ID           PIC X(15).
001400         10  WS-INC-EMPLOYER         PIC X(30).
001500         10  WS-INC-MONTHLY-INCOME   PIC 9(7)V99.
