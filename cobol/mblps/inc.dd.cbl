000100******************************************************
000200*   INC1100-REC  -  NATIONAL INCOME REGISTER MASTER    *
000300*   ONE RECORD PER CEDULA ON THE INCOME MASTER FILE    *
000400*   KEYED BY DOCUMENT ID, KEPT IN DOCUMENT-ID SEQUENCE  *
000500******************************************************
000600 01 INC1100-REC.
000700     05 INC1100-DOCUMENT-ID             PIC X(15).
000800     05 INC1100-EMPLOYER                PIC X(30).
000900     05 INC1100-MONTHLY-INCOME          PIC 9(7)V99.
001000 01 INC1100-REC-R REDEFINES INC1100-REC.
001100     05 INC1100-DOCUMENT-ID-X           PIC X(15).
001200     05 FILLER                          PIC X(39).
