000100******************************************************
000200*   CFG1100-REC  -  RUN-CARD / CONFIG CONTROL RECORD    *
000300*   ONE RECORD, READ AT START OF EVERY BATCH STEP        *
000400******************************************************
000500 01 CFG1100-REC.
000600    10 CFG1100-APC-THRESHOLD              PIC 9(3).
000700    10 CFG1100-HIGH-END-PRICE              PIC 9(7)V99.
000800    10 CFG1100-HIGH-END-EXTRA-PCT          PIC 99V99.
000900    10 CFG1100-RUN-DATE.
001000       15 CFG1100-RUN-YYYY                 PIC 9(4).
001100       15 CFG1100-RUN-MM                   PIC 9(2).
001200       15 CFG1100-RUN-DD                   PIC 9(2).
001300    10 CFG1100-REPORT-ROLE                 PIC X(15).
001400*--- ADMIN / FINANCE-MANAGER / GLOBAL-MANAGER SEE UNMASKED ---
001500    10 FILLER                              PIC X(10).
