000100******************************************************
000200*   WS-CUST-TABLE  -  CUSTOMER REGION/STORE LOOKUP      *
000300*   LOADED FROM CUST1100 AT START OF MB1550, SEARCHED   *
000400*   BY BINARY SEARCH ON CUSTOMER NUMBER (TABLE SORTED)  *
000500*   ADDED SO DECISION COUNTS OFF DEC1100 (NO REGION OR  *
000600*   STORE-CODE ON THAT RECORD) CAN BE TIED BACK TO A    *
000700*   REGION/STORE FOR THE SUMMARY STEP - TKT-0215        *
000800******************************************************
000900 01  WS-CUST-TABLE-CTL.
001000     05  WS-CUST-TBL-COUNT           PIC 9(6)  COMP-3.
001100     05  FILLER                      PIC X(2).
001200     05  WS-CUST-TABLE OCCURS 1 TO 99999 TIMES
001300             DEPENDING ON WS-CUST-TBL-COUNT
001400             ASCENDING KEY IS WS-CUST-NO
001500             INDEXED BY WS-CUST-IDX.
001600         10  WS-CUST-NO              PIC 9(6).
001700         10  WS-CUST-REGION          PIC X(15).
001800         10  WS-CUST-STORE-CODE      PIC X(8).
