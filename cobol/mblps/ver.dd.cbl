000100******************************************************
000200*   VER1100-REC  -  BIOMETRIC VERIFICATION RESULT       *
000300*   ONE RECORD PER IDENTITY-VERIFICATION ATTEMPT        *
000400*   READ AS INPUT TO MB1560                              *
000500******************************************************
000600 01  VER1100-REC.
000700     05  VER1100-CUST-NO              PIC 9(6).
000800     05  VER1100-RESULT                PIC X(8).
000900*--- RESULT IS THE PROVIDER'S OWN CALL, NOT OURS - TKT-0216 --------
001000         88  VER1100-CAPTURE-OK            VALUE 'APPROVED'.
001100         88  VER1100-CAPTURE-FAILED        VALUE 'REJECTED'.
001200     05  VER1100-CONFIDENCE            PIC 9V9999.
001300     05  VER1100-REJECT-REASON         PIC X(30).
001400 01  VER1100-REC-R REDEFINES VER1100-REC.
001500     05  VER1100-CUST-NO-X             PIC X(6).
001600     05  FILLER                        PIC X(43).
