000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 4/1/2009
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    MB1570.
000400 AUTHOR.        M PINZON.
000500 INSTALLATION.  OLA CREDITS - CREDIT OPERATIONS.
000600 DATE-WRITTEN.  01/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION USE ONLY.
000900*****************************************************************
001000*                      C H A N G E   L O G                      *
001100*****************************************************************
001200* 01/14/1991 MDP 0045  ORIGINAL PROGRAM - DEVICE ENROLLMENT AND   TKT-0045
001300* 01/14/1991 MDP 0045  LOCK-SYSTEM ASSIGNMENT FOR THE FINANCED    TKT-0045
001400* 01/14/1991 MDP 0045  HANDSET FLEET.                             TKT-0045
001500* 06/02/1992 LR  0061  IMEI MUST BE 15 NUMERIC DIGITS OR THE      TKT-0061
001600* 06/02/1992 LR  0061  ENROLLMENT IS BOUNCED - BAD READER SCANS   TKT-0061
001700* 06/02/1992 LR  0061  WERE GETTING THROUGH.                      TKT-0061
001800* 09/18/1993 MDP 0078  DUPLICATE-IMEI CHECK ADDED - SAME HANDSET  TKT-0078
001900* 09/18/1993 MDP 0078  WAS BEING ENROLLED TWICE ON TWO PLANS.     TKT-0078
002000* 02/11/1996 RKS 0099  LOCK SYSTEM BY BRAND: SAMSUNG GOES ON      TKT-0099
002100* 02/11/1996 RKS 0099  KNOX, APPLE/IPHONE/IPAD HAVE NO LOCK       TKT-0099
002200* 02/11/1996 RKS 0099  AGENT, EVERYTHING ELSE GOES TO NUOVOPAY.   TKT-0099
002300* 01/11/1999 RKS 0119  Y2K SWEEP - NO DATE FIELDS ON THIS STEP,   TKT-0119
002400* 01/11/1999 RKS 0119  NOTED FOR THE AUDIT FILE, NO CODE CHANGE.  TKT-0119
002500* 03/20/2009 DHN 0220  LOCK-SYSTEM BRAND CHECK WAS CASE-SENSITIVE TKT-0220
002600* 03/20/2009 DHN 0220  'SAMSUNG GALAXY A54' WAS FALLING THROUGH TOTKT-0220
002700* 03/20/2009 DHN 0220  NUOVOPAY INSTEAD OF KNOX. BRAND TEXT IS NOWTKT-0220
002800* 03/20/2009 DHN 0220  UPPERED BEFORE THE INSPECT TALLY.          TKT-0220
002900* 03/20/2009 DHN 0221  REJECT REASON TEXT CHANGED TO MATCH THE    TKT-0221
003000* 03/20/2009 DHN 0221  STANDARD WORDING 'IMEI MUST BE 15 DIGITS' -TKT-0221
003100* 03/20/2009 DHN 0221  OLD TEXT DIDN'T MATCH AUDIT'S EXPECTED     TKT-0221
003200* 03/20/2009 DHN 0221  WORDING ON THE ENROLLMENT EXCEPTION REPORT.TKT-0221
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT PLN-FILE    ASSIGN TO PLNMAST
004200            ORGANIZATION LINE SEQUENTIAL.
004300     SELECT PUR-FILE    ASSIGN TO PURIN
004400            ORGANIZATION LINE SEQUENTIAL.
004500     SELECT ENR-FILE    ASSIGN TO ENROUT
004600            ORGANIZATION LINE SEQUENTIAL.
004700*
004800 DATA DIVISION.
004900*
005000 FILE SECTION.
005100*
005200 FD  PLN-FILE
005300     RECORD CONTAINS 116 CHARACTERS
005400     DATA RECORD IS COBOL-LAYOUT.
005500 COPY 'pln.dd.cbl'.
005600*
005700 FD  PUR-FILE
005800     RECORD CONTAINS 81 CHARACTERS
005900     DATA RECORD IS PUR1100-REC.
006000 COPY 'pur.dd.cbl'.
006100*
006200 FD  ENR-FILE
006300     RECORD CONTAINS 76 CHARACTERS
006400     DATA RECORD IS ENR1100-REC.
006500 COPY 'enr.dd.cbl'.
006600*
006700 WORKING-STORAGE SECTION.
006800*
006900     COPY 'imeitab.dd.cbl'.
007000*
007100******************************************************
007200*   WS-PUR-TABLE  -  PURCHASE LOOKASIDE, KEYED BY CUST-NO,  *
007300*   LOADED WHOLE FROM PUR1100 - NOT PRESORTED, SO SEARCH    *
007400*   IS A STRAIGHT SEQUENTIAL SCAN, NOT SEARCH ALL.          *
007500******************************************************
007600 01  WS-PUR-TABLE-CTL.
007700     05  WS-PUR-TBL-COUNT           PIC 9(6)  COMP-3.
007800     05  WS-PUR-TABLE OCCURS 1 TO 999999 TIMES
007900             DEPENDING ON WS-PUR-TBL-COUNT
008000             INDEXED BY WS-PUR-IDX.
008100         10  WS-PUR-CUST-NO          PIC 9(6).
008200         10  WS-PUR-IMEI             PIC X(15).
008300         10  WS-PUR-BRAND            PIC X(15).
008400*
008500 01  VARIABLES.
008600     05  EOF-SW                  PIC 9(1)  VALUE 0.
008700     05  REC-CTR                 PIC 9(7)  COMP-3 VALUE 0.
008800     05  OK-CTR                  PIC 9(7)  COMP-3 VALUE 0.
008900     05  FAIL-CTR                PIC 9(7)  COMP-3 VALUE 0.
009000     05  WS-BRAND-HIT-CTR        PIC 9(3)  COMP.
009100*--- BRAND TEXT UPPERED, THEN TALLIED - CASE-BLIND MATCH - TKT-0220
009200     05  WS-UC-BRAND             PIC X(15).
009300     05  WS-IMEI-OK-SW           PIC 9(1).
009400         88  WS-IMEI-IS-VALID        VALUE 1.
009500     05  WS-DUP-SW               PIC 9(1).
009600         88  WS-IMEI-IS-DUP          VALUE 1.
009700     05  WS-MATCH-SW             PIC 9(1).
009800         88  WS-PUR-MATCHED          VALUE 1.
009900     05  WS-REASON               PIC X(30).
010000     05  WS-SUB                  PIC S9(8) COMP.
010100     05  FILLER                  PIC X(2).
010200*--- IMEI WORK AREA - TAC/SERIAL SPLIT FOR THE BRAND CHECK ------
010300 01  WS-IMEI-WORK.
010400     05  WS-IMEI-RAW             PIC X(15).
010500     05  FILLER                  PIC X(1).
010600 01  WS-IMEI-WORK-R REDEFINES WS-IMEI-WORK.
010700     05  WS-IMEI-TAC             PIC X(8).
010800     05  WS-IMEI-SERIAL          PIC X(6).
010900     05  WS-IMEI-CHECK-DIGIT     PIC X(1).
011000*--- CUST-NO WORK AREA - ALPHANUMERIC VIEW FOR EDIT TESTS -------
011100 01  WS-CUST-NO-WORK.
011200     05  WS-CUST-NO-NUM          PIC 9(6).
011300     05  FILLER                  PIC X(1).
011400 01  WS-CUST-NO-WORK-R REDEFINES WS-CUST-NO-WORK.
011500     05  WS-CUST-NO-ALPHA        PIC X(6).
011600*
011700 PROCEDURE DIVISION.
011800*
011900 A010-MAIN-LINE.
012000     DISPLAY SPACES UPON CRT.
012100     DISPLAY '* * * * * B E G I N   M B 1 5 7 0 . C B L'
012200         UPON CRT.
012300     OPEN INPUT  PLN-FILE.
012400     OPEN OUTPUT ENR-FILE.
012500     PERFORM LOAD-PURCHASE-TABLE.
012600     MOVE 0 TO WS-IMEI-TBL-COUNT.
012700     PERFORM READ-PLAN.
012800     PERFORM 006-MAIN THRU 006-MAIN-EXIT UNTIL EOF-SW = 1.
012900     PERFORM END-RTN.
013000*
013100 LOAD-PURCHASE-TABLE.
013200     OPEN INPUT PUR-FILE.
013300     MOVE 0 TO WS-PUR-TBL-COUNT.
013400     PERFORM LOAD-PUR-LOOP THRU LOAD-PUR-LOOP-EXIT.
013500     CLOSE PUR-FILE.
013600*
013700 LOAD-PUR-LOOP.
013800     READ PUR-FILE AT END GO TO LOAD-PUR-LOOP-EXIT.
013900     ADD 1 TO WS-PUR-TBL-COUNT.
014000     SET WS-PUR-IDX TO WS-PUR-TBL-COUNT.
014100     MOVE PUR1100-CUST-NO      TO WS-PUR-CUST-NO(WS-PUR-IDX).
014200     MOVE PUR1100-IMEI         TO WS-PUR-IMEI(WS-PUR-IDX).
014300     MOVE PUR1100-DEVICE-BRAND TO WS-PUR-BRAND(WS-PUR-IDX).
014400     GO TO LOAD-PUR-LOOP.
014500 LOAD-PUR-LOOP-EXIT.
014600     EXIT.
014700*
014800 READ-PLAN.
014900     READ PLN-FILE AT END MOVE 1 TO EOF-SW.
015000     IF EOF-SW = 0
015100         ADD 1 TO REC-CTR.
015200*
015300 END-RTN.
015400     DISPLAY 'MB1570 TOTALS - READ    ' REC-CTR  UPON CRT.
015500     DISPLAY 'MB1570 TOTALS - OK      ' OK-CTR    UPON CRT.
015600     DISPLAY 'MB1570 TOTALS - FAILED  ' FAIL-CTR  UPON CRT.
015700     CLOSE PLN-FILE.
015800     CLOSE ENR-FILE.
015900     STOP RUN.
016000*
016100******************************************************
016200*        START MAIN SECTION                          *
016300******************************************************
016400 006-MAIN.
016500     MOVE SPACES             TO WS-REASON.
016600     MOVE PLN1100-PLAN-NO    TO ENR1100-PLAN-NO.
016700     PERFORM LOOKUP-PURCHASE-BY-CUST.
016800     IF NOT WS-PUR-MATCHED
016900         MOVE SPACES                  TO ENR1100-IMEI
017000         MOVE 'NO PURCHASE RECORD FOR PLAN' TO WS-REASON
017100         PERFORM FAIL-ENROLLMENT
017200     ELSE
017300         MOVE WS-PUR-IMEI(WS-PUR-IDX) TO ENR1100-IMEI
017400         PERFORM VALIDATE-IMEI
017500         IF NOT WS-IMEI-IS-VALID
017600             MOVE 'IMEI MUST BE 15 DIGITS' TO WS-REASON
017700             PERFORM FAIL-ENROLLMENT
017800         ELSE
017900             PERFORM CHECK-IMEI-UNIQUE
018000             IF WS-IMEI-IS-DUP
018100                 MOVE 'IMEI ALREADY ENROLLED' TO WS-REASON
018200                 PERFORM FAIL-ENROLLMENT
018300             ELSE
018400                 PERFORM SELECT-LOCK-SYSTEM
018500                 PERFORM PASS-ENROLLMENT
018600             END-IF
018700         END-IF
018800     END-IF.
018900     WRITE ENR1100-REC.
019000     PERFORM READ-PLAN.
019100 006-MAIN-EXIT.
019200     EXIT.
019300*
019400 LOOKUP-PURCHASE-BY-CUST.
019500*--- PUR-TABLE NOT PRESORTED, STRAIGHT SEQUENTIAL SCAN ----------
019600     MOVE 0 TO WS-MATCH-SW.
019700     SET WS-PUR-IDX TO 1.
019800     MOVE 1 TO WS-SUB.
019900     PERFORM LOOKUP-PUR-LOOP THRU LOOKUP-PUR-LOOP-EXIT.
020000*
020100 LOOKUP-PUR-LOOP.
020200     IF WS-SUB > WS-PUR-TBL-COUNT OR WS-PUR-MATCHED
020300         GO TO LOOKUP-PUR-LOOP-EXIT.
020400     IF WS-PUR-CUST-NO(WS-SUB) = PLN1100-CUST-NO
020500         SET WS-PUR-IDX TO WS-SUB
020600         MOVE 1 TO WS-MATCH-SW
020700     END-IF.
020800     ADD 1 TO WS-SUB.
020900     GO TO LOOKUP-PUR-LOOP.
021000 LOOKUP-PUR-LOOP-EXIT.
021100     EXIT.
021200*
021300 VALIDATE-IMEI.
021400     MOVE 0 TO WS-IMEI-OK-SW.
021500     IF ENR1100-IMEI IS NUMERIC
021600         MOVE 1 TO WS-IMEI-OK-SW
021700     END-IF.
021800*
021900 CHECK-IMEI-UNIQUE.
022000     MOVE 0 TO WS-DUP-SW.
022100     SET WS-IMEI-IDX TO 1.
022200     SEARCH WS-IMEI-TABLE
022300         AT END CONTINUE
022400         WHEN WS-IMEI-VALUE(WS-IMEI-IDX) = ENR1100-IMEI
022500             MOVE 1 TO WS-DUP-SW
022600     END-SEARCH.
022700     IF NOT WS-IMEI-IS-DUP
022800         ADD 1 TO WS-IMEI-TBL-COUNT
022900         SET WS-IMEI-IDX TO WS-IMEI-TBL-COUNT
023000         MOVE ENR1100-IMEI TO WS-IMEI-VALUE(WS-IMEI-IDX)
023100     END-IF.
023200*
023300 SELECT-LOCK-SYSTEM.
023400*--- BRAND TEXT COMES OFF THE PURCHASE FEED IN ANY CASE - 0220 ------
023500     MOVE WS-PUR-BRAND(WS-PUR-IDX) TO WS-UC-BRAND.
023600     INSPECT WS-UC-BRAND CONVERTING
023700         'abcdefghijklmnopqrstuvwxyz' TO
023800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023900     MOVE 0 TO WS-BRAND-HIT-CTR.
024000     INSPECT WS-UC-BRAND TALLYING WS-BRAND-HIT-CTR
024100         FOR ALL 'SAMSUNG'.
024200     IF WS-BRAND-HIT-CTR > 0
024300         MOVE 'KNOX' TO ENR1100-LOCK-SYSTEM
024400     ELSE
024500         MOVE 0 TO WS-BRAND-HIT-CTR
024600         INSPECT WS-UC-BRAND
024700             TALLYING WS-BRAND-HIT-CTR FOR ALL 'APPLE'
024800         IF WS-BRAND-HIT-CTR = 0
024900             INSPECT WS-UC-BRAND
025000                 TALLYING WS-BRAND-HIT-CTR FOR ALL 'IPHONE'
025100         END-IF
025200         IF WS-BRAND-HIT-CTR = 0
025300             INSPECT WS-UC-BRAND
025400                 TALLYING WS-BRAND-HIT-CTR FOR ALL 'IPAD'
025500         END-IF
025600         IF WS-BRAND-HIT-CTR > 0
025700             MOVE 'NONE' TO ENR1100-LOCK-SYSTEM
025800         ELSE
025900             MOVE 'NUOVOPAY' TO ENR1100-LOCK-SYSTEM
026000         END-IF
026100     END-IF.
026200*
026300 PASS-ENROLLMENT.
026400     MOVE 'QR-GENERATED' TO ENR1100-STATUS.
026500     MOVE SPACES          TO ENR1100-FAIL-REASON.
026600     ADD 1 TO OK-CTR.
026700*
026800 FAIL-ENROLLMENT.
026900     MOVE 'FAILED'      TO ENR1100-STATUS.
027000     MOVE 'NONE'        TO ENR1100-LOCK-SYSTEM.
027100     MOVE WS-REASON     TO ENR1100-FAIL-REASON.
027200     ADD 1 TO FAIL-CTR.
