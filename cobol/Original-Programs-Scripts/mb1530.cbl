000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 4/1/2009
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    MB1530.
000400 AUTHOR.        E JARAMILLO.
000500 INSTALLATION.  OLA CREDITS - CREDIT OPERATIONS.
000600 DATE-WRITTEN.  07/09/1989.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION USE ONLY.
000900*****************************************************************
001000*                      C H A N G E   L O G                      *
001100*****************************************************************
001200* 07/09/1989 EJ  0002  ORIGINAL PROGRAM - FINANCE PLAN BUILDER    TKT-0002
001300* 07/09/1989 EJ  0002  AND EMI SCHEDULE GENERATOR.                TKT-0002
001400* 10/02/1989 EJ  0015  PLAN-CHOICE MUST MATCH THE GRID CARRIED    TKT-0015
001500* 10/02/1989 EJ  0015  ON DEC1100 OR THE PURCHASE IS BOUNCED.     TKT-0015
001600* 03/08/1990 LR  0034  HIGH-END SURCHARGE ON MIN DOWN PAYMENT     TKT-0034
001700* 03/08/1990 LR  0034  PER PRICING MEMO 90-02.                    TKT-0034
001800* 12/01/1991 LR  0053  ADD-FREQ-DAYS NOW ROLLS TRUE CALENDAR      TKT-0053
001900* 12/01/1991 LR  0053  DAYS INSTEAD OF FLAT 30-DAY MONTHS - LAST  TKT-0053
002000* 12/01/1991 LR  0053  YEAR'S SCHEDULES WERE DRIFTING BY FEB.     TKT-0053
002100* 06/19/1993 MDP 0072  LAST INSTALLMENT NOW ABSORBS THE ROUNDING  TKT-0072
002200* 06/19/1993 MDP 0072  RESIDUE SO THE SCHEDULE FOOTS TO PENNY.    TKT-0072
002300* 05/11/1995 MDP 0089  REJECT WHEN INSTALLMENT EXCEEDS CAPACITY   TKT-0089
002400* 05/11/1995 MDP 0089  CARRIED FORWARD FROM MB1520 DECISION.      TKT-0089
002500* 09/02/1996 RKS 0102  PLAN REGISTER MASKING ADDED (AUDIT 96-14). TKT-0102
002600* 01/11/1999 RKS 0119  Y2K: ALL DATE FIELDS ON PUR1100, PLN1100   TKT-0119
002700* 01/11/1999 RKS 0119  AND EMI1100 CARRY FULL 4-DIGIT YEARS.      TKT-0119
002800* 06/06/2001 CAV 0140  PLAN REGISTER REPRINTS WHEN RERUN FLAG     TKT-0140
002900* 06/06/2001 CAV 0140  IS SET ON THE RUN CARD (HELP DESK 01-301). TKT-0140
003000* 03/15/2004 CAV 0163  REGION AND STORE CODE CARRIED ONTO PLN1100 TKT-0163
003100* 03/15/2004 CAV 0163  FOR THE STORE-PERFORMANCE STEP (MB1550).   TKT-0163
003200* 02/17/2009 DHN 0212  HIGH-END SURCHARGE WAS FIRING AT THE PRICE TKT-0212
003300* 02/17/2009 DHN 0212  THRESHOLD ITSELF - MEMO 90-02 SAYS ABOVE.  TKT-0212
003400* 02/17/2009 DHN 0212  PLN1100-DP-PCT WAS CARRYING THE EFFECTIVE  TKT-0212
003500* 02/17/2009 DHN 0212  MINIMUM DP%, NOT THE ACTUAL DP% PAID.      TKT-0212
003600* 02/17/2009 DHN 0213  PLAN REGISTER NEVER PRINTED A DETAIL LINE  TKT-0213
003700* 02/17/2009 DHN 0213  - MASK PARAGRAPH WAS WRITTEN BUT NEVER     TKT-0213
003800* 02/17/2009 DHN 0213  CALLED.  NOW WIRED UP LIKE MB1540/MB1550.  TKT-0213
003900* 03/20/2009 DHN 0218  CUST-FILE WAS OPENED AND CLOSED BUT NEVER  TKT-0218
004000* 03/20/2009 DHN 0218  READ - PLN1100-REGION/STORE-CODE WERE      TKT-0218
004100* 03/20/2009 DHN 0218  MOVED STRAIGHT OUT OF AN EMPTY FD BUFFER,  TKT-0218
004200* 03/20/2009 DHN 0218  COLLAPSING MB1550'S REGION/STORE REPORTS   TKT-0218
004300* 03/20/2009 DHN 0218  INTO ONE BLANK BUCKET.  NOW LOADS A        TKT-0218
004400* 03/20/2009 DHN 0218  CUSTOMER TABLE AND LOOKS UP REGION/STORE   TKT-0218
004500* 03/20/2009 DHN 0218  BY CUST-NO, SAME AS MB1550 ALREADY DOES.   TKT-0218
004600* 03/22/2009 DHN 0222  MIN-DP% TEST WAS COMPARING THE RAW DOWN-   TKT-0222
004700* 03/22/2009 DHN 0222  PAYMENT RATIO AGAINST THE EFFECTIVE MINIMUMTKT-0222
004800* 03/22/2009 DHN 0222  - A PURCHASE AT THE TIER FLOOR COULD STILL TKT-0222
004900* 03/22/2009 DHN 0222  BOUNCE ON ROUNDING (90.00 VS 89.99).       TKT-0222
005000* 03/22/2009 DHN 0222  NOW COMPUTES THE ROUNDED PERCENT ONCE IN   TKT-0222
005100* 03/22/2009 DHN 0222  BUILD-FINANCE-PLAN AND REUSES IT FOR BOTH  TKT-0222
005200* 03/22/2009 DHN 0222  THE TEST AND PLN1100-DP-PCT.               TKT-0222
005300* 03/22/2009 DHN 0225  MASK-DETAIL-LINE DROPPED PRICE/DOWN-PMT/   TKT-0225
005400* 03/22/2009 DHN 0225  FINANCED/TERM/FREQ/INSTALLMENT FOR NON-    TKT-0225
005500* 03/22/2009 DHN 0225  PRIVILEGED ROLES.  PLAN REGISTER HAS NO    TKT-0225
005600* 03/22/2009 DHN 0225  NAME/EMAIL/PHONE/SCORE COLUMN TO MASK      TKT-0225
005700* 03/22/2009 DHN 0225  UNDER U11, SO THE LINE NOW PRINTS IN FULL. TKT-0225
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000*
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS NUMERIC-TIER-CHARS IS 'A' THRU 'C'.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT PUR-FILE    ASSIGN TO PURIN
006800            ORGANIZATION LINE SEQUENTIAL.
006900     SELECT DEC-FILE    ASSIGN TO DECMAST
007000            ORGANIZATION LINE SEQUENTIAL.
007100     SELECT CUST-FILE   ASSIGN TO CUSTMAST
007200            ORGANIZATION LINE SEQUENTIAL.
007300     SELECT CFG-FILE    ASSIGN TO CFGCARD
007400            ORGANIZATION LINE SEQUENTIAL.
007500     SELECT PLN-FILE    ASSIGN TO PLNOUT
007600            ORGANIZATION LINE SEQUENTIAL.
007700     SELECT EMI-FILE    ASSIGN TO EMIOUT
007800            ORGANIZATION LINE SEQUENTIAL.
007900* SHARED REPORT STREAM - SECOND SECTION (PLAN REGISTER)
008000     SELECT RPT-FILE    ASSIGN TO RPTOUT
008100            ORGANIZATION LINE SEQUENTIAL.
008200*
008300 DATA DIVISION.
008400*
008500 FILE SECTION.
008600*
008700 FD  PUR-FILE
008800     RECORD CONTAINS 81 CHARACTERS
008900     DATA RECORD IS PUR1100-REC.
009000 COPY 'pur.dd.cbl'.
009100*
009200 FD  DEC-FILE
009300     RECORD CONTAINS 123 CHARACTERS
009400     DATA RECORD IS DEC1100-REC.
009500 COPY 'dec.dd.cbl'.
009600*
009700 FD  CUST-FILE
009800     RECORD CONTAINS 144 CHARACTERS
009900     DATA RECORD IS CUST1100-REC.
010000 COPY 'cust.dd.cbl'.
010100*
010200 FD  CFG-FILE
010300     RECORD CONTAINS 49 CHARACTERS
010400     DATA RECORD IS CFG1100-REC.
010500 COPY 'cfg.dd.cbl'.
010600*
010700 FD  PLN-FILE
010800     RECORD CONTAINS 116 CHARACTERS
010900     DATA RECORD IS COBOL-LAYOUT.
011000 COPY 'pln.dd.cbl'.
011100*
011200 FD  EMI-FILE
011300     RECORD CONTAINS 48 CHARACTERS
011400     DATA RECORD IS EMI1100-REC.
011500 01  EMI1100-OUT-REC.
011600     COPY 'emi.dd.cbl'.
011700*
011800 FD  RPT-FILE
011900     RECORD CONTAINS 132 CHARACTERS
012000     DATA RECORD IS RPT-LINE.
012100 01  RPT-LINE                        PIC X(132).
012200*
012300 WORKING-STORAGE SECTION.
012400*
012500     COPY 'dectab.dd.cbl'.
012600*--- CUST-FILE WAS OPENED BUT NEVER READ - TKT-0218 -----------------
012700     COPY 'custtab.dd.cbl'.
012800*
012900 01  VARIABLES.
013000     05  WS-ROLE                 PIC X(15).
013100     05  EOF-SW                  PIC 9(1)  VALUE 0.
013200     05  REC-CTR                 PIC 9(7)  COMP-3 VALUE 0.
013300     05  APPR-CTR                PIC 9(7)  COMP-3 VALUE 0.
013400     05  REJ-CTR                 PIC 9(7)  COMP-3 VALUE 0.
013500     05  WS-PLAN-NO-CTR          PIC 9(6)  COMP-3 VALUE 0.
013600     05  WS-STATUS-TEXT          PIC X(8).
013700     05  WS-REASON               PIC X(30).
013800     05  I                       PIC S9(4) COMP.
013900     05  WS-SUB                  PIC S9(4) COMP.
014000     05  WS-EFF-MIN-DP           PIC 99V99.
014100*--- ROUNDED PERCENT, NOT THE RAW RATIO, IS WHAT SPEC TESTS - 0222 ---
014200     05  WS-DP-PCT               PIC 99V99.
014300     05  WS-NUM-INST             PIC 9(3)  COMP-3.
014400     05  WS-FINANCED-AMT         PIC 9(7)V99.
014500     05  WS-INSTALL-AMT          PIC 9(7)V99.
014600     05  WS-INSTALL-SUM          PIC 9(7)V99.
014700     05  WS-PLAN-OK-SW           PIC 9(1).
014800         88  WS-PLAN-IS-OK           VALUE 1.
014900*--- DAYS-IN-MONTH TABLE, REBUILT EACH FEBRUARY FOR LEAP YEAR ---
015000     05  WS-DIM-TABLE.
015100         10  FILLER PIC 9(2) VALUE 31.
015200         10  FILLER PIC 9(2) VALUE 28.
015300         10  FILLER PIC 9(2) VALUE 31.
015400         10  FILLER PIC 9(2) VALUE 30.
015500         10  FILLER PIC 9(2) VALUE 31.
015600         10  FILLER PIC 9(2) VALUE 30.
015700         10  FILLER PIC 9(2) VALUE 31.
015800         10  FILLER PIC 9(2) VALUE 31.
015900         10  FILLER PIC 9(2) VALUE 30.
016000         10  FILLER PIC 9(2) VALUE 31.
016100         10  FILLER PIC 9(2) VALUE 30.
016200         10  FILLER PIC 9(2) VALUE 31.
016300     05  WS-DIM REDEFINES WS-DIM-TABLE OCCURS 12 TIMES
016400             INDEXED BY WS-DIM-IDX
016500                             PIC 9(2).
016600*--- DATE WORK AREA FOR ADD-FREQ-DAYS ---------------------------
016700     05  WS-WORK-DATE.
016800         10  WS-WORK-YYYY        PIC 9(4).
016900         10  WS-WORK-MM          PIC 9(2).
017000         10  WS-WORK-DD          PIC 9(2).
017100     05  WS-DAYS-LEFT            PIC 9(3)  COMP.
017200     05  WS-DAYS-THIS-MONTH      PIC 9(2)  COMP.
017300     05  WS-LEAP-SW              PIC 9(1).
017400         88  WS-IS-LEAP              VALUE 1.
017500     05  FILLER                  PIC X(2).
017600*
017700 PROCEDURE DIVISION.
017800*
017900 A010-MAIN-LINE.
018000     DISPLAY SPACES UPON CRT.
018100     DISPLAY '* * * * * B E G I N   M B 1 5 3 0 . C B L'
018200         UPON CRT.
018300     OPEN INPUT  PUR-FILE.
018400     OPEN INPUT  DEC-FILE.
018500     OPEN INPUT  CUST-FILE.
018600     OPEN INPUT  CFG-FILE.
018700     OPEN OUTPUT PLN-FILE.
018800     OPEN OUTPUT EMI-FILE.
018900     OPEN EXTEND RPT-FILE.
019000     PERFORM READ-RUN-CARD.
019100     PERFORM LOAD-DECISION-TABLE.
019200     PERFORM LOAD-CUST-TABLE.
019300     PERFORM WRITE-REGISTER-HEADING.
019400     PERFORM READ-PURCHASE.
019500     PERFORM 002-MAIN THRU 002-MAIN-EXIT UNTIL EOF-SW = 1.
019600     PERFORM END-RTN.
019700*
019800 READ-RUN-CARD.
019900     READ CFG-FILE AT END
020000         MOVE 1000.00     TO CFG1100-HIGH-END-PRICE
020100         MOVE 5.00        TO CFG1100-HIGH-END-EXTRA-PCT
020200         MOVE 'ADMIN'     TO CFG1100-REPORT-ROLE.
020300     MOVE CFG1100-REPORT-ROLE TO WS-ROLE.
020400*
020500 LOAD-DECISION-TABLE.
020600     MOVE 0 TO WS-DEC-TBL-COUNT.
020700     PERFORM LOAD-DECISION-LOOP THRU LOAD-DECISION-LOOP-EXIT.
020800*
020900 LOAD-DECISION-LOOP.
021000     READ DEC-FILE AT END GO TO LOAD-DECISION-LOOP-EXIT.
021100     ADD 1 TO WS-DEC-TBL-COUNT.
021200     SET WS-DEC-IDX TO WS-DEC-TBL-COUNT.
021300     MOVE DEC1100-CUST-NO        TO WS-DEC-CUST-NO(WS-DEC-IDX).
021400     MOVE DEC1100-STATUS         TO WS-DEC-STATUS(WS-DEC-IDX).
021500     MOVE DEC1100-APC-SCORE      TO WS-DEC-APC-SCORE(WS-DEC-IDX).
021600     MOVE DEC1100-RISK-TIER      TO WS-DEC-RISK-TIER(WS-DEC-IDX).
021700     MOVE DEC1100-MAX-INSTALLMENT
021800                         TO WS-DEC-MAX-INSTALLMENT(WS-DEC-IDX).
021900     MOVE DEC1100-MIN-DP-PCT     TO WS-DEC-MIN-DP-PCT(WS-DEC-IDX).
022000     MOVE DEC1100-PLAN-COUNT     TO WS-DEC-PLAN-COUNT(WS-DEC-IDX).
022100     MOVE 1 TO I.
022200     PERFORM LOAD-DEC-PLAN-LOOP THRU LOAD-DEC-PLAN-LOOP-EXIT.
022300     GO TO LOAD-DECISION-LOOP.
022400 LOAD-DECISION-LOOP-EXIT.
022500     EXIT.
022600*
022700 LOAD-DEC-PLAN-LOOP.
022800     IF I > 8
022900         GO TO LOAD-DEC-PLAN-LOOP-EXIT.
023000     MOVE DEC1100-PLAN-MONTHS(I)
023100              TO WS-DEC-PLAN-MONTHS(WS-DEC-IDX, I).
023200     MOVE DEC1100-PLAN-FREQ(I)
023300              TO WS-DEC-PLAN-FREQ(WS-DEC-IDX, I).
023400     ADD 1 TO I.
023500     GO TO LOAD-DEC-PLAN-LOOP.
023600 LOAD-DEC-PLAN-LOOP-EXIT.
023700     EXIT.
023800*
023900 LOAD-CUST-TABLE.
024000     MOVE 0 TO WS-CUST-TBL-COUNT.
024100     PERFORM LOAD-CUST-LOOP THRU LOAD-CUST-LOOP-EXIT.
024200*
024300 LOAD-CUST-LOOP.
024400     READ CUST-FILE AT END GO TO LOAD-CUST-LOOP-EXIT.
024500     ADD 1 TO WS-CUST-TBL-COUNT.
024600     SET WS-CUST-IDX TO WS-CUST-TBL-COUNT.
024700     MOVE CUST1100-CUST-NO     TO WS-CUST-NO(WS-CUST-IDX).
024800     MOVE CUST1100-REGION      TO WS-CUST-REGION(WS-CUST-IDX).
024900     MOVE CUST1100-STORE-CODE  TO WS-CUST-STORE-CODE(WS-CUST-IDX).
025000     GO TO LOAD-CUST-LOOP.
025100 LOAD-CUST-LOOP-EXIT.
025200     EXIT.
025300*
025400 READ-PURCHASE.
025500     READ PUR-FILE AT END MOVE 1 TO EOF-SW.
025600     IF EOF-SW = 0
025700         ADD 1 TO REC-CTR.
025800*
025900 END-RTN.
026000     DISPLAY 'MB1530 TOTALS - READ  ' REC-CTR UPON CRT.
026100     DISPLAY 'MB1530 TOTALS - APPR  ' APPR-CTR UPON CRT.
026200     DISPLAY 'MB1530 TOTALS - REJ   ' REJ-CTR  UPON CRT.
026300     PERFORM WRITE-REGISTER-TOTALS.
026400     CLOSE PUR-FILE.
026500     CLOSE DEC-FILE.
026600     CLOSE CUST-FILE.
026700     CLOSE CFG-FILE.
026800     CLOSE PLN-FILE.
026900     CLOSE EMI-FILE.
027000     CLOSE RPT-FILE.
027100     STOP RUN.
027200*
027300******************************************************
027400*        START MAIN SECTION                          *
027500******************************************************
027600 002-MAIN.
027700     MOVE SPACES TO WS-REASON.
027800     MOVE 0      TO WS-PLAN-OK-SW.
027900     SET WS-DEC-IDX TO 0.
028000     SEARCH ALL WS-DECISION-TABLE
028100         WHEN WS-DEC-CUST-NO(WS-DEC-IDX) = PUR1100-CUST-NO
028200             CONTINUE
028300     END-SEARCH.
028400     IF WS-DEC-IDX = 0
028500         MOVE 'PLAN NOT ALLOWED' TO WS-REASON
028600         PERFORM REJECT-PURCHASE
028700     ELSE
028800         IF WS-DEC-STATUS(WS-DEC-IDX) NOT = 'APPROVED'
028900             MOVE 'PLAN NOT ALLOWED' TO WS-REASON
029000             PERFORM REJECT-PURCHASE
029100         ELSE
029200             PERFORM VALIDATE-PLAN-CHOICE
029300             IF NOT WS-PLAN-IS-OK
029400                 MOVE 'PLAN NOT ALLOWED' TO WS-REASON
029500                 PERFORM REJECT-PURCHASE
029600             ELSE
029700                 PERFORM BUILD-FINANCE-PLAN
029800             END-IF
029900         END-IF
030000     END-IF.
030100     PERFORM WRITE-REGISTER-LINE.
030200     PERFORM READ-PURCHASE.
030300 002-MAIN-EXIT.
030400     EXIT.
030500*
030600 VALIDATE-PLAN-CHOICE.
030700     MOVE 1 TO I.
030800     PERFORM VALIDATE-PLAN-LOOP THRU VALIDATE-PLAN-LOOP-EXIT.
030900*
031000 VALIDATE-PLAN-LOOP.
031100     IF I > WS-DEC-PLAN-COUNT(WS-DEC-IDX)
031200         GO TO VALIDATE-PLAN-LOOP-EXIT.
031300     IF WS-DEC-PLAN-MONTHS(WS-DEC-IDX, I) = PUR1100-TERM-MONTHS
031400        AND WS-DEC-PLAN-FREQ(WS-DEC-IDX, I) = PUR1100-FREQ-DAYS
031500         MOVE 1 TO WS-PLAN-OK-SW.
031600     ADD 1 TO I.
031700     GO TO VALIDATE-PLAN-LOOP.
031800 VALIDATE-PLAN-LOOP-EXIT.
031900     EXIT.
032000*
032100 BUILD-FINANCE-PLAN.
032200     MOVE WS-DEC-MIN-DP-PCT(WS-DEC-IDX) TO WS-EFF-MIN-DP.
032300     IF PUR1100-DEVICE-PRICE > CFG1100-HIGH-END-PRICE
032400         ADD CFG1100-HIGH-END-EXTRA-PCT TO WS-EFF-MIN-DP.
032500*--- COMPARE THE ROUNDED PERCENT, NOT THE RAW RATIO - TKT-0222 ------
032600     COMPUTE WS-DP-PCT ROUNDED =
032700         PUR1100-DOWN-PAYMENT / PUR1100-DEVICE-PRICE * 100.
032800     IF WS-DP-PCT < WS-EFF-MIN-DP
032900         MOVE 'DOWN PAYMENT TOO LOW' TO WS-REASON
033000         PERFORM REJECT-PURCHASE
033100     ELSE
033200         COMPUTE WS-FINANCED-AMT ROUNDED =
033300             PUR1100-DEVICE-PRICE - PUR1100-DOWN-PAYMENT
033400         IF WS-FINANCED-AMT <= 0
033500             MOVE 'NOTHING TO FINANCE' TO WS-REASON
033600             PERFORM REJECT-PURCHASE
033700         ELSE
033800             PERFORM COMPUTE-INSTALLMENTS
033900             IF WS-INSTALL-AMT >
034000                    WS-DEC-MAX-INSTALLMENT(WS-DEC-IDX)
034100                 MOVE 'INSTALLMENT EXCEEDS CAPACITY' TO WS-REASON
034200                 PERFORM REJECT-PURCHASE
034300             ELSE
034400                 PERFORM WRITE-FINANCE-PLAN
034500                 PERFORM BUILD-EMI-SCHEDULE
034600                 ADD 1 TO APPR-CTR
034700             END-IF
034800         END-IF
034900     END-IF.
035000*
035100 COMPUTE-INSTALLMENTS.
035200     COMPUTE WS-NUM-INST =
035300         PUR1100-TERM-MONTHS * (30 / PUR1100-FREQ-DAYS).
035400     COMPUTE WS-INSTALL-AMT ROUNDED =
035500         WS-FINANCED-AMT / WS-NUM-INST.
035600*
035700 WRITE-FINANCE-PLAN.
035800     ADD 1 TO WS-PLAN-NO-CTR.
035900     MOVE WS-PLAN-NO-CTR           TO PLN1100-PLAN-NO.
036000     MOVE PUR1100-CUST-NO          TO PLN1100-CUST-NO.
036100     MOVE WS-DEC-RISK-TIER(WS-DEC-IDX) TO PLN1100-RISK-TIER.
036200*--- REGION/STORE NOW FROM CUST-FILE, NOT AN UNREAD BUFFER - 0218 --
036300     PERFORM LOOKUP-CUST-FOR-PLAN.
036400     MOVE PUR1100-DEVICE-PRICE     TO PLN1100-DEVICE-PRICE.
036500     MOVE PUR1100-DOWN-PAYMENT     TO PLN1100-DOWN-PAYMENT.
036600*--- SAME ROUNDED PERCENT BUILD-FINANCE-PLAN ALREADY TESTED - 0222 --
036700     MOVE WS-DP-PCT                TO PLN1100-DP-PCT.
036800     MOVE WS-FINANCED-AMT          TO PLN1100-FINANCED-AMT.
036900     MOVE PUR1100-TERM-MONTHS      TO PLN1100-TERM-MONTHS.
037000     MOVE PUR1100-FREQ-DAYS        TO PLN1100-FREQ-DAYS.
037100     MOVE WS-NUM-INST              TO PLN1100-NUM-INSTALLMENTS.
037200     MOVE WS-INSTALL-AMT           TO PLN1100-INSTALLMENT-AMT.
037300     MOVE 'ACTIVE'                 TO PLN1100-STATUS.
037400     MOVE 'ACTIVE'                 TO WS-STATUS-TEXT.
037500     WRITE COBOL-LAYOUT.
037600*
037700 LOOKUP-CUST-FOR-PLAN.
037800     MOVE SPACES TO PLN1100-REGION PLN1100-STORE-CODE.
037900     SET WS-CUST-IDX TO 0.
038000     SEARCH ALL WS-CUST-TABLE
038100         WHEN WS-CUST-NO(WS-CUST-IDX) = PUR1100-CUST-NO
038200             CONTINUE
038300     END-SEARCH.
038400     IF WS-CUST-IDX NOT = 0
038500         MOVE WS-CUST-REGION(WS-CUST-IDX)     TO PLN1100-REGION
038600         MOVE WS-CUST-STORE-CODE(WS-CUST-IDX) TO PLN1100-STORE-CODE
038700     END-IF.
038800*
038900******************************************************
039000*   EMI SCHEDULE - U3 - CALENDAR-DAY DUE-DATE ROLLER  *
039100******************************************************
039200 BUILD-EMI-SCHEDULE.
039300     MOVE PUR1100-FIRST-DUE-YYYY TO WS-WORK-YYYY.
039400     MOVE PUR1100-FIRST-DUE-MM   TO WS-WORK-MM.
039500     MOVE PUR1100-FIRST-DUE-DD   TO WS-WORK-DD.
039600     MOVE 0 TO WS-INSTALL-SUM.
039700     MOVE 1 TO I.
039800     PERFORM BUILD-EMI-LOOP THRU BUILD-EMI-LOOP-EXIT.
039900*
040000 BUILD-EMI-LOOP.
040100     IF I > WS-NUM-INST
040200         GO TO BUILD-EMI-LOOP-EXIT.
040300     IF I > 1
040400         PERFORM ADD-FREQ-DAYS.
040500     MOVE PLN1100-PLAN-NO        TO EMI1100-PLAN-NO.
040600     MOVE I                      TO EMI1100-SEQ.
040700     MOVE WS-WORK-YYYY           TO EMI1100-DUE-YYYY.
040800     MOVE WS-WORK-MM             TO EMI1100-DUE-MM.
040900     MOVE WS-WORK-DD             TO EMI1100-DUE-DD.
041000     IF I = WS-NUM-INST
041100         COMPUTE EMI1100-AMOUNT-DUE ROUNDED =
041200             WS-FINANCED-AMT - WS-INSTALL-SUM
041300     ELSE
041400         MOVE WS-INSTALL-AMT     TO EMI1100-AMOUNT-DUE
041500         ADD WS-INSTALL-AMT      TO WS-INSTALL-SUM
041600     END-IF.
041700     MOVE 0                      TO EMI1100-AMOUNT-PAID.
041800     MOVE 'PENDING'              TO EMI1100-STATUS.
041900     WRITE EMI1100-OUT-REC.
042000     ADD 1 TO I.
042100     GO TO BUILD-EMI-LOOP.
042200 BUILD-EMI-LOOP-EXIT.
042300     EXIT.
042400*
042500 ADD-FREQ-DAYS.
042600*--- ROLLS WS-WORK-DATE FORWARD PUR1100-FREQ-DAYS CALENDAR    ---
042700*--- DAYS, ONE DAY AT A TIME, WITH TRUE MONTH/YEAR ROLLOVER   ---
042800*--- AND LEAP-YEAR TEST - SEE TKT 91-053.                     ---
042900     MOVE PUR1100-FREQ-DAYS TO WS-DAYS-LEFT.
043000     PERFORM ADD-FREQ-DAYS-LOOP THRU ADD-FREQ-DAYS-LOOP-EXIT.
043100*
043200 ADD-FREQ-DAYS-LOOP.
043300     IF WS-DAYS-LEFT = 0
043400         GO TO ADD-FREQ-DAYS-LOOP-EXIT.
043500     PERFORM GET-DAYS-IN-CURRENT-MONTH.
043600     ADD 1 TO WS-WORK-DD.
043700     IF WS-WORK-DD > WS-DAYS-THIS-MONTH
043800         MOVE 1 TO WS-WORK-DD
043900         ADD 1 TO WS-WORK-MM
044000         IF WS-WORK-MM > 12
044100             MOVE 1 TO WS-WORK-MM
044200             ADD 1 TO WS-WORK-YYYY
044300         END-IF
044400     END-IF.
044500     SUBTRACT 1 FROM WS-DAYS-LEFT.
044600     GO TO ADD-FREQ-DAYS-LOOP.
044700 ADD-FREQ-DAYS-LOOP-EXIT.
044800     EXIT.
044900*
045000 GET-DAYS-IN-CURRENT-MONTH.
045100     SET WS-DIM-IDX TO WS-WORK-MM.
045200     MOVE WS-DIM(WS-DIM-IDX) TO WS-DAYS-THIS-MONTH.
045300     IF WS-WORK-MM = 2
045400         PERFORM TEST-LEAP-YEAR
045500         IF WS-IS-LEAP
045600             MOVE 29 TO WS-DAYS-THIS-MONTH
045700         END-IF
045800     END-IF.
045900*
046000 TEST-LEAP-YEAR.
046100     MOVE 0 TO WS-LEAP-SW.
046200     IF WS-WORK-YYYY / 4 * 4 = WS-WORK-YYYY
046300         MOVE 1 TO WS-LEAP-SW
046400         IF WS-WORK-YYYY / 100 * 100 = WS-WORK-YYYY
046500             MOVE 0 TO WS-LEAP-SW
046600             IF WS-WORK-YYYY / 400 * 400 = WS-WORK-YYYY
046700                 MOVE 1 TO WS-LEAP-SW
046800             END-IF
046900         END-IF
047000     END-IF.
047100*
047200 REJECT-PURCHASE.
047300     ADD 1 TO REJ-CTR.
047400     MOVE 'REJECTED' TO WS-STATUS-TEXT.
047500     MOVE 0 TO WS-FINANCED-AMT WS-INSTALL-AMT.
047600*
047700******************************************************
047800*        PLAN REGISTER  (REPORT SECTION 2)           *
047900******************************************************
048000 WRITE-REGISTER-HEADING.
048100     MOVE SPACES TO RPT-LINE.
048200     STRING 'PLAN REGISTER' DELIMITED SIZE INTO RPT-LINE.
048300     WRITE RPT-LINE.
048400     MOVE SPACES TO RPT-LINE.
048500     STRING 'CUST-ID  DEVICE      PRICE     DOWN-PMT  FINANCED  '
048600            'TERM FREQ INSTALLMENT STATUS    REASON'
048700         DELIMITED SIZE INTO RPT-LINE.
048800     WRITE RPT-LINE.
048900*
049000 WRITE-REGISTER-LINE.
049100     MOVE SPACES TO RPT-LINE.
049200     IF WS-ROLE = 'ADMIN' OR WS-ROLE = 'FINANCE-MANAGER'
049300                         OR WS-ROLE = 'GLOBAL-MANAGER'
049400         STRING PUR1100-CUST-NO       ' '
049500                PUR1100-DEVICE-CODE   ' '
049600                PUR1100-DEVICE-PRICE  ' '
049700                PUR1100-DOWN-PAYMENT  ' '
049800                WS-FINANCED-AMT       ' '
049900                PUR1100-TERM-MONTHS   ' '
050000                PUR1100-FREQ-DAYS     ' '
050100                WS-INSTALL-AMT        ' '
050200                WS-STATUS-TEXT        ' '
050300                WS-REASON
050400             DELIMITED SIZE INTO RPT-LINE
050500     ELSE
050600         PERFORM MASK-DETAIL-LINE
050700     END-IF.
050800     WRITE RPT-LINE.
050900*
051000 WRITE-REGISTER-TOTALS.
051100     MOVE SPACES TO RPT-LINE.
051200     STRING 'TOTALS - READ ' REC-CTR
051300            '  PLANS WRITTEN ' APPR-CTR
051400            '  PURCHASES REJECTED ' REJ-CTR
051500         DELIMITED SIZE INTO RPT-LINE.
051600     WRITE RPT-LINE.
051700*
051800 MASK-DETAIL-LINE.
051900*--- U11 OUTPUT MASKING - NON-PRIVILEGED ROLES ONLY, TKT 96-14 --
052000*--- PLAN REGISTER CARRIES NO NAME/EMAIL/PHONE/SCORE COLUMN -----
052100*--- NOTHING HERE IS A MASKED FIELD UNDER U11 - TKT-0225 ----------
052200     MOVE SPACES TO RPT-LINE.
052300     STRING PUR1100-CUST-NO       ' '
052400            PUR1100-DEVICE-CODE   ' '
052500            PUR1100-DEVICE-PRICE  ' '
052600            PUR1100-DOWN-PAYMENT  ' '
052700            WS-FINANCED-AMT       ' '
052800            PUR1100-TERM-MONTHS   ' '
052900            PUR1100-FREQ-DAYS     ' '
053000            WS-INSTALL-AMT        ' '
053100            WS-STATUS-TEXT        ' '
053200            WS-REASON
053300         DELIMITED SIZE INTO RPT-LINE.
