000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 4/1/2009
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    MB1510.
000400 AUTHOR.        E JARAMILLO.
000500 INSTALLATION.  OLA CREDITS - CREDIT OPERATIONS.
000600 DATE-WRITTEN.  03/02/1989.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION USE ONLY.
000900*****************************************************************
001000*                      C H A N G E   L O G                      *
001100*****************************************************************
001200* 03/02/1989 EJ  0002  ORIGINAL PROGRAM - LOADS THE NATIONAL      TKT-0002
001300* 03/02/1989 EJ  0002  INCOME REGISTER EXTRACT INTO THE INCOME    TKT-0002
001400* 03/02/1989 EJ  0002  MASTER AHEAD OF THE NIGHTLY DECISION RUN.  TKT-0002
001500* 11/19/1990 MDP 0038  INSERT-OR-UPDATE LOGIC ADDED - REGISTER    TKT-0038
001600* 11/19/1990 MDP 0038  EXTRACT CAN CARRY THE SAME CEDULA MORE     TKT-0038
001700* 11/19/1990 MDP 0038  THAN ONCE IN A RUN, LAST ONE IN WINS.      TKT-0038
001800* 07/09/1993 LR  0072  NON-NUMERIC AND NEGATIVE SALARY NOW        TKT-0072
001900* 07/09/1993 LR  0072  ERROR-COUNTED AND THE RECORD SKIPPED       TKT-0072
002000* 07/09/1993 LR  0072  INSTEAD OF ABENDING THE STEP.              TKT-0072
002100* 01/11/1999 RKS 0119  Y2K SWEEP - NO DATE FIELDS ON THIS STEP,   TKT-0119
002200* 01/11/1999 RKS 0119  NOTED FOR THE AUDIT FILE, NO CODE CHANGE.  TKT-0119
002300*****************************************************************
002400 ENVIRONMENT DIVISION.
002500*
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT INC-RAW-FILE  ASSIGN TO INCRAW
003200            ORGANIZATION LINE SEQUENTIAL.
003300     SELECT INC-OUT-FILE  ASSIGN TO INCMAST
003400            ORGANIZATION LINE SEQUENTIAL.
003500*
003600 DATA DIVISION.
003700*
003800 FILE SECTION.
003900*
004000 FD  INC-RAW-FILE
004100     RECORD CONTAINS 54 CHARACTERS
004200     DATA RECORD IS INR1100-REC.
004300 01  INR1100-REC.
004400     05  INR1100-DOCUMENT-ID         PIC X(15).
004500     05  INR1100-EMPLOYER            PIC X(30).
004600     05  INR1100-SALARY-X            PIC X(9).
004700 01  INR1100-REC-R REDEFINES INR1100-REC.
004800     05  INR1100-DOCUMENT-ID-R       PIC X(15).
004900     05  INR1100-EMPLOYER-R          PIC X(30).
005000     05  INR1100-SALARY-N            PIC 9(7)V99.
005100*
005200 FD  INC-OUT-FILE
005300     RECORD CONTAINS 54 CHARACTERS
005400     DATA RECORD IS INC1100-REC.
005500 COPY 'inc.dd.cbl'.
005600*
005700 WORKING-STORAGE SECTION.
005800*
005900******************************************************
006000*   WS-INC-TABLE  -  WHOLE INCOME MASTER BUILT IN      *
006100*   MEMORY FOR THE RUN, KEYED BY DOCUMENT-ID, LOADED   *
006200*   IN ARRIVAL ORDER OFF THE RAW EXTRACT - THE SORT    *
006300*   BACK INTO DOCUMENT-ID SEQUENCE HAPPENS IN THE JCL  *
006400*   STEP THAT FOLLOWS THIS ONE, NOT IN THIS PROGRAM.   *
006500******************************************************
006600 01  WS-INC-TABLE-CTL.
006700     05  WS-INC-TBL-COUNT            PIC 9(6)  COMP-3.
006800     05  WS-INC-TABLE OCCURS 1 TO 999999 TIMES
006900             DEPENDING ON WS-INC-TBL-COUNT
007000             INDEXED BY WS-INC-IDX.
007100         10  WS-INC-DOC-ID            PIC X(15).
007200         10  WS-INC-EMPLOYER          PIC X(30).
007300         10  WS-INC-SALARY            PIC 9(7)V99.
007400*
007500 01  VARIABLES.
007600     05  EOF-SW                  PIC 9(1)  VALUE 0.
007700     05  REC-CTR                 PIC 9(7)  COMP-3 VALUE 0.
007800     05  INSERT-CTR              PIC 9(7)  COMP-3 VALUE 0.
007900     05  UPDATE-CTR              PIC 9(7)  COMP-3 VALUE 0.
008000     05  ERROR-CTR               PIC 9(7)  COMP-3 VALUE 0.
008100     05  WS-MATCH-SW             PIC 9(1).
008200         88  WS-DOC-MATCHED          VALUE 1.
008300     05  WS-SCAN-IDX             PIC S9(8) COMP.
008400     05  FILLER                  PIC X(1).
008500*--- CEDULA WORK AREA - BROKEN OUT FOR THE AUDIT EXTRACT ---------
008600 01  WS-CEDULA-WORK.
008700     05  WS-CEDULA-RAW           PIC X(15).
008800     05  FILLER                  PIC X(1).
008900 01  WS-CEDULA-WORK-R REDEFINES WS-CEDULA-WORK.
009000     05  WS-CEDULA-PROVINCE     PIC X(2).
009100     05  FILLER                  PIC X(1).
009200     05  WS-CEDULA-BOOK          PIC X(6).
009300     05  FILLER                  PIC X(1).
009400     05  WS-CEDULA-ENTRY         PIC X(5).
009500*
009600 PROCEDURE DIVISION.
009700*
009800 A010-MAIN-LINE.
009900     DISPLAY SPACES UPON CRT.
010000     DISPLAY '* * * * * B E G I N   M B 1 5 1 0 . C B L'
010100         UPON CRT.
010200     OPEN INPUT  INC-RAW-FILE.
010300     OPEN OUTPUT INC-OUT-FILE.
010400     MOVE 0 TO WS-INC-TBL-COUNT.
010500     PERFORM READ-INCOME-RAW.
010600     PERFORM 004-MAIN THRU 004-MAIN-EXIT UNTIL EOF-SW = 1.
010700     PERFORM WRITE-INCOME-MASTER-LOOP
010800         THRU WRITE-INCOME-MASTER-LOOP-EXIT.
010900     PERFORM END-RTN.
011000*
011100 READ-INCOME-RAW.
011200     READ INC-RAW-FILE AT END MOVE 1 TO EOF-SW.
011300     IF EOF-SW = 0
011400         ADD 1 TO REC-CTR.
011500*
011600 END-RTN.
011700     DISPLAY 'MB1510 TOTALS - READ    ' REC-CTR    UPON CRT.
011800     DISPLAY 'MB1510 TOTALS - INSERTED' INSERT-CTR UPON CRT.
011900     DISPLAY 'MB1510 TOTALS - UPDATED ' UPDATE-CTR UPON CRT.
012000     DISPLAY 'MB1510 TOTALS - ERRORS  ' ERROR-CTR  UPON CRT.
012100     CLOSE INC-RAW-FILE.
012200     CLOSE INC-OUT-FILE.
012300     STOP RUN.
012400*
012500******************************************************
012600*        START MAIN SECTION                          *
012700******************************************************
012800 004-MAIN.
012900*--- SALARY-X IS UNSIGNED, SO THE NUMERIC TEST ALSO RULES OUT ---
013000*--- A NEGATIVE VALUE PUNCHED IN FROM THE REGISTER EXTRACT    ---
013100     IF INR1100-SALARY-X IS NOT NUMERIC
013200         ADD 1 TO ERROR-CTR
013300         GO TO 004-MAIN-EXIT-READ.
013400     PERFORM INSERT-OR-UPDATE-INCOME.
013500 004-MAIN-EXIT-READ.
013600     PERFORM READ-INCOME-RAW.
013700 004-MAIN-EXIT.
013800     EXIT.
013900*
014000 INSERT-OR-UPDATE-INCOME.
014100*--- RAW EXTRACT IS NOT PRESORTED, STRAIGHT SEQUENTIAL SCAN -----
014200     MOVE 0 TO WS-MATCH-SW.
014300     MOVE 1 TO WS-SCAN-IDX.
014400     PERFORM FIND-DOC-LOOP THRU FIND-DOC-LOOP-EXIT.
014500     IF WS-DOC-MATCHED
014600         SET WS-INC-IDX TO WS-SCAN-IDX
014700         MOVE INR1100-EMPLOYER-R TO WS-INC-EMPLOYER(WS-INC-IDX)
014800         MOVE INR1100-SALARY-N   TO WS-INC-SALARY(WS-INC-IDX)
014900         ADD 1 TO UPDATE-CTR
015000     ELSE
015100         ADD 1 TO WS-INC-TBL-COUNT
015200         SET WS-INC-IDX TO WS-INC-TBL-COUNT
015300         MOVE INR1100-DOCUMENT-ID-R TO WS-INC-DOC-ID(WS-INC-IDX)
015400         MOVE INR1100-EMPLOYER-R    TO WS-INC-EMPLOYER(WS-INC-IDX)
015500         MOVE INR1100-SALARY-N      TO WS-INC-SALARY(WS-INC-IDX)
015600         ADD 1 TO INSERT-CTR
015700     END-IF.
015800*
015900 FIND-DOC-LOOP.
016000     IF WS-SCAN-IDX > WS-INC-TBL-COUNT OR WS-DOC-MATCHED
016100         GO TO FIND-DOC-LOOP-EXIT.
016200     IF WS-INC-DOC-ID(WS-SCAN-IDX) = INR1100-DOCUMENT-ID-R
016300         MOVE 1 TO WS-MATCH-SW
016400     ELSE
016500         ADD 1 TO WS-SCAN-IDX
016600         GO TO FIND-DOC-LOOP
016700     END-IF.
016800 FIND-DOC-LOOP-EXIT.
016900     EXIT.
017000*
017100 WRITE-INCOME-MASTER-LOOP.
017200     SET WS-INC-IDX TO 1.
017300     PERFORM WRITE-MASTER-REC-LOOP
017400         THRU WRITE-MASTER-REC-LOOP-EXIT.
017500 WRITE-INCOME-MASTER-LOOP-EXIT.
017600     EXIT.
017700*
017800 WRITE-MASTER-REC-LOOP.
017900     IF WS-INC-IDX > WS-INC-TBL-COUNT
018000         GO TO WRITE-MASTER-REC-LOOP-EXIT.
018100     MOVE WS-INC-DOC-ID(WS-INC-IDX)   TO INC1100-DOCUMENT-ID.
018200     MOVE WS-INC-EMPLOYER(WS-INC-IDX) TO INC1100-EMPLOYER.
018300     MOVE WS-INC-SALARY(WS-INC-IDX)   TO INC1100-MONTHLY-INCOME.
018400     WRITE INC1100-REC.
018500     SET WS-INC-IDX UP BY 1.
018600     GO TO WRITE-MASTER-REC-LOOP.
018700 WRITE-MASTER-REC-LOOP-EXIT.
018800     EXIT.
