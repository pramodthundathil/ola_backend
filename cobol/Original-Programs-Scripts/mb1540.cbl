000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 4/1/2009
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    MB1540.
000400 AUTHOR.        E JARAMILLO.
000500 INSTALLATION.  OLA CREDITS - CREDIT OPERATIONS.
000600 DATE-WRITTEN.  08/21/1989.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION USE ONLY.
000900*****************************************************************
001000*                      C H A N G E   L O G                      *
001100*****************************************************************
001200* 08/21/1989 EJ  0003  ORIGINAL PROGRAM - PAYMENT POSTING STEP.   TKT-0003
001300* 08/21/1989 EJ  0003  EMI MASTER REWRITTEN WHOLE EACH RUN, SAME  TKT-0003
001400* 08/21/1989 EJ  0003  AS THE OLD IN-FILE/OUT-FILE CHAIN STYLE.   TKT-0003
001500* 01/15/1990 LR  0035  SEQ = 0 ON THE TRANSACTION MEANS APPLY TO  TKT-0035
001600* 01/15/1990 LR  0035  THE LOWEST UNPAID INSTALLMENT ON THE PLAN. TKT-0035
001700* 04/19/1992 MDP 0058  OVERPAYMENT NOW SPILLS FORWARD TO THE NEXT TKT-0058
001800* 04/19/1992 MDP 0058  UNPAID INSTALLMENT INSTEAD OF BEING LOST   TKT-0058
001900* 04/19/1992 MDP 0058  (CUSTOMER SERVICE ESCALATION 92-061).      TKT-0058
002000* 02/08/1994 MDP 0079  ONLY PAY1100-STATUS = COMPLETED TRANS-     TKT-0079
002100* 02/08/1994 MDP 0079  ACTIONS ARE APPLIED - PENDING WIRES        TKT-0079
002200* 02/08/1994 MDP 0079  WERE POSTING.                              TKT-0079
002300* 01/11/1999 RKS 0119  Y2K: PAY1100-DATE CARRIES A FULL 4-DIGIT   TKT-0119
002400* 01/11/1999 RKS 0119  YEAR, AS DO ALL DATE FIELDS ON EMI1100.    TKT-0119
002500* 03/15/2004 CAV 0164  UNKNOWN-PLAN AND FULLY-PAID REJECTS NOW    TKT-0164
002600* 03/15/2004 CAV 0164  COUNTED SEPARATELY ON THE POSTING REGISTER.TKT-0164
002700* 03/02/2009 DHN 0214  OVERPAYMENT SPILLOVER WAS SILENTLY LOSING  TKT-0214
002800* 03/02/2009 DHN 0214  MONEY ONCE A PLAN'S INSTALLMENTS RAN OUT - TKT-0214
002900* 03/02/2009 DHN 0214  NOW TRACKED AS UNAPPLIED CREDIT ON THE     TKT-0214
003000* 03/02/2009 DHN 0214  POSTING REGISTER (AUDIT FOLLOW-UP 09-02).  TKT-0214
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT PAY-FILE     ASSIGN TO PAYIN
004000            ORGANIZATION LINE SEQUENTIAL.
004100     SELECT EMI-IN-FILE  ASSIGN TO EMIMAST
004200            ORGANIZATION LINE SEQUENTIAL.
004300     SELECT EMI-OUT-FILE ASSIGN TO EMIOUT
004400            ORGANIZATION LINE SEQUENTIAL.
004500* SHARED REPORT STREAM - POSTING REGISTER SECTION
004600     SELECT RPT-FILE     ASSIGN TO RPTOUT
004700            ORGANIZATION LINE SEQUENTIAL.
004800*
004900 DATA DIVISION.
005000*
005100 FILE SECTION.
005200*
005300 FD  PAY-FILE
005400     RECORD CONTAINS 36 CHARACTERS
005500     DATA RECORD IS PAY1100-REC.
005600 COPY 'pay.dd.cbl'.
005700*
005800 FD  EMI-IN-FILE
005900     RECORD CONTAINS 48 CHARACTERS
006000     DATA RECORD IS EMI1100-REC.
006100 COPY 'emi.dd.cbl'.
006200*
006300 FD  EMI-OUT-FILE
006400     RECORD CONTAINS 48 CHARACTERS
006500     DATA RECORD IS EMI1100-OUT-REC.
006600 01  EMI1100-OUT-REC.
006700     05  EMI1100-OUT-PLAN-NO        PIC 9(6).
006800     05  EMI1100-OUT-SEQ            PIC 9(3).
006900     05  EMI1100-OUT-DUE-DATE.
007000         10  EMI1100-OUT-DUE-YYYY   PIC 9(4).
007100         10  EMI1100-OUT-DUE-MM     PIC 9(2).
007200         10  EMI1100-OUT-DUE-DD     PIC 9(2).
007300     05  EMI1100-OUT-AMOUNT-DUE     PIC 9(7)V99.
007400     05  EMI1100-OUT-AMOUNT-PAID    PIC 9(7)V99.
007500     05  EMI1100-OUT-STATUS         PIC X(8).
007600*
007700 FD  RPT-FILE
007800     RECORD CONTAINS 132 CHARACTERS
007900     DATA RECORD IS RPT-LINE.
008000 01  RPT-LINE                        PIC X(132).
008100*
008200 WORKING-STORAGE SECTION.
008300*
008400     COPY 'emitab.dd.cbl'.
008500*
008600 01  VARIABLES.
008700     05  WS-ROLE                 PIC X(15).
008800     05  EOF-SW                  PIC 9(1)  VALUE 0.
008900     05  REC-CTR                 PIC 9(7)  COMP-3 VALUE 0.
009000     05  APPL-CTR                PIC 9(7)  COMP-3 VALUE 0.
009100     05  REJ-CTR                 PIC 9(7)  COMP-3 VALUE 0.
009200     05  REJ-UNKNOWN-CTR         PIC 9(5)  COMP-3 VALUE 0.
009300     05  REJ-PAID-UP-CTR         PIC 9(5)  COMP-3 VALUE 0.
009400     05  WS-REASON               PIC X(30).
009500     05  WS-TARGET-IDX           PIC S9(8) COMP.
009600     05  WS-SCAN-IDX             PIC S9(8) COMP.
009700     05  WS-REMAINING-AMT        PIC 9(7)V99.
009800     05  WS-DUE-LEFT             PIC 9(7)V99.
009900     05  WS-FOUND-SW             PIC 9(1).
010000         88  WS-TARGET-FOUND         VALUE 1.
010100*--- RESIDUE LEFT OVER ONCE A PLAN'S INSTALLMENTS ARE EXHAUSTED --
010200*--- MID-SPILLOVER - TKT 0058 NEVER ACCOUNTED FOR THIS - TKT 0214
010300     05  WS-UNAPPLIED-CTR        PIC 9(5)  COMP-3 VALUE 0.
010400     05  WS-UNAPPLIED-AMT        PIC 9(7)V99       VALUE 0.
010500     05  FILLER                  PIC X(2).
010600*--- AMOUNT WORK AREA - WHOLE/CENTS SPLIT FOR THE REGISTER --
010700 01  WS-AMOUNT-WORK.
010800     05  WS-AMOUNT-RAW           PIC 9(7)V99.
010900     05  FILLER                  PIC X(1).
011000 01  WS-AMOUNT-WORK-R REDEFINES WS-AMOUNT-WORK.
011100     05  WS-AMOUNT-WHOLE         PIC 9(7).
011200     05  WS-AMOUNT-CENTS         PIC 99.
011300*--- PLAN-NO WORK AREA - STORE/SEQUENCE SPLIT FOR X-REF ------
011400 01  WS-PLAN-NO-WORK.
011500     05  WS-PLAN-NO-RAW          PIC 9(9).
011600     05  FILLER                  PIC X(1).
011700 01  WS-PLAN-NO-WORK-R REDEFINES WS-PLAN-NO-WORK.
011800     05  WS-PLAN-NO-STORE-PART   PIC 9(4).
011900     05  WS-PLAN-NO-SEQ-PART     PIC 9(5).
012000*--- DUE-DATE WORK AREA - ALTERNATE Y/M/D VIEW FOR COMPARES ---
012100 01  WS-DUE-DATE-WORK.
012200     05  WS-DUE-DATE-RAW         PIC X(8).
012300     05  FILLER                  PIC X(1).
012400 01  WS-DUE-DATE-WORK-R REDEFINES WS-DUE-DATE-WORK.
012500     05  WS-DUE-DATE-YYYY        PIC 9(4).
012600     05  WS-DUE-DATE-MM          PIC 9(2).
012700     05  WS-DUE-DATE-DD          PIC 9(2).
012800*
012900 PROCEDURE DIVISION.
013000*
013100 A010-MAIN-LINE.
013200     DISPLAY SPACES UPON CRT.
013300     DISPLAY '* * * * * B E G I N   M B 1 5 4 0 . C B L'
013400         UPON CRT.
013500     OPEN INPUT  PAY-FILE.
013600     OPEN INPUT  EMI-IN-FILE.
013700     OPEN EXTEND RPT-FILE.
013800     PERFORM LOAD-EMI-TABLE.
013900     PERFORM WRITE-REGISTER-HEADING.
014000     PERFORM READ-PAYMENT.
014100     PERFORM 003-MAIN THRU 003-MAIN-EXIT UNTIL EOF-SW = 1.
014200     PERFORM END-RTN.
014300*
014400 LOAD-EMI-TABLE.
014500     MOVE 0 TO WS-EMI-TBL-COUNT.
014600     PERFORM LOAD-EMI-LOOP THRU LOAD-EMI-LOOP-EXIT.
014700*
014800 LOAD-EMI-LOOP.
014900     READ EMI-IN-FILE AT END GO TO LOAD-EMI-LOOP-EXIT.
015000     ADD 1 TO WS-EMI-TBL-COUNT.
015100     SET WS-EMI-IDX TO WS-EMI-TBL-COUNT.
015200     MOVE EMI1100-PLAN-NO    TO WS-EMI-PLAN-NO(WS-EMI-IDX).
015300     MOVE EMI1100-SEQ        TO WS-EMI-SEQ(WS-EMI-IDX).
015400     MOVE EMI1100-DUE-YYYY   TO WS-EMI-DUE-DATE(WS-EMI-IDX)(1:4).
015500     MOVE EMI1100-DUE-MM     TO WS-EMI-DUE-DATE(WS-EMI-IDX)(5:2).
015600     MOVE EMI1100-DUE-DD     TO WS-EMI-DUE-DATE(WS-EMI-IDX)(7:2).
015700     MOVE EMI1100-AMOUNT-DUE TO WS-EMI-AMOUNT-DUE(WS-EMI-IDX).
015800     MOVE EMI1100-AMOUNT-PAID
015900                             TO WS-EMI-AMOUNT-PAID(WS-EMI-IDX).
016000     MOVE EMI1100-STATUS     TO WS-EMI-STATUS(WS-EMI-IDX).
016100     GO TO LOAD-EMI-LOOP.
016200 LOAD-EMI-LOOP-EXIT.
016300     EXIT.
016400*
016500 READ-PAYMENT.
016600     READ PAY-FILE AT END MOVE 1 TO EOF-SW.
016700     IF EOF-SW = 0
016800         ADD 1 TO REC-CTR.
016900*
017000 END-RTN.
017100     DISPLAY 'MB1540 TOTALS - READ  ' REC-CTR  UPON CRT.
017200     DISPLAY 'MB1540 TOTALS - APPLIED ' APPL-CTR UPON CRT.
017300     DISPLAY 'MB1540 TOTALS - REJ    ' REJ-CTR  UPON CRT.
017400     PERFORM WRITE-REGISTER-TOTALS.
017500     OPEN OUTPUT EMI-OUT-FILE.
017600     MOVE 1 TO WS-SCAN-IDX.
017700     PERFORM REWRITE-EMI-LOOP THRU REWRITE-EMI-LOOP-EXIT.
017800     CLOSE PAY-FILE.
017900     CLOSE EMI-IN-FILE.
018000     CLOSE EMI-OUT-FILE.
018100     CLOSE RPT-FILE.
018200     STOP RUN.
018300*
018400 REWRITE-EMI-LOOP.
018500     IF WS-SCAN-IDX > WS-EMI-TBL-COUNT
018600         GO TO REWRITE-EMI-LOOP-EXIT.
018700     MOVE WS-EMI-PLAN-NO(WS-SCAN-IDX)  TO EMI1100-OUT-PLAN-NO.
018800     MOVE WS-EMI-SEQ(WS-SCAN-IDX)      TO EMI1100-OUT-SEQ.
018900     MOVE WS-EMI-DUE-DATE(WS-SCAN-IDX)(1:4)
019000                                   TO EMI1100-OUT-DUE-YYYY.
019100     MOVE WS-EMI-DUE-DATE(WS-SCAN-IDX)(5:2)
019200                                   TO EMI1100-OUT-DUE-MM.
019300     MOVE WS-EMI-DUE-DATE(WS-SCAN-IDX)(7:2)
019400                                   TO EMI1100-OUT-DUE-DD.
019500     MOVE WS-EMI-AMOUNT-DUE(WS-SCAN-IDX)
019600                                   TO EMI1100-OUT-AMOUNT-DUE.
019700     MOVE WS-EMI-AMOUNT-PAID(WS-SCAN-IDX)
019800                                   TO EMI1100-OUT-AMOUNT-PAID.
019900     MOVE WS-EMI-STATUS(WS-SCAN-IDX)   TO EMI1100-OUT-STATUS.
020000     WRITE EMI1100-OUT-REC.
020100     ADD 1 TO WS-SCAN-IDX.
020200     GO TO REWRITE-EMI-LOOP.
020300 REWRITE-EMI-LOOP-EXIT.
020400     EXIT.
020500*
020600******************************************************
020700*        START MAIN SECTION                          *
020800******************************************************
020900 003-MAIN.
021000     MOVE SPACES TO WS-REASON.
021100     PERFORM LOCATE-TARGET-EMI.
021200     IF NOT WS-TARGET-FOUND
021300         IF WS-REASON = SPACES
021400             MOVE 'UNKNOWN PLAN OR INSTALLMENT' TO WS-REASON
021500             ADD 1 TO REJ-UNKNOWN-CTR
021600         END-IF
021700         PERFORM REJECT-PAYMENT
021800     ELSE
021900         IF NOT PAY1100-IS-COMPLETED
022000             MOVE 'TRANSACTION NOT COMPLETED' TO WS-REASON
022100             PERFORM REJECT-PAYMENT
022200         ELSE
022300             PERFORM APPLY-PAYMENT
022400         END-IF
022500     END-IF.
022600     PERFORM WRITE-REGISTER-LINE.
022700     PERFORM READ-PAYMENT.
022800 003-MAIN-EXIT.
022900     EXIT.
023000*
023100 LOCATE-TARGET-EMI.
023200*--- SEQ 0 MEANS LOWEST-NUMBERED UNPAID INSTALLMENT ON THE PLAN --
023300     MOVE 0 TO WS-FOUND-SW.
023400     MOVE 0 TO WS-TARGET-IDX.
023500     MOVE 1 TO WS-SCAN-IDX.
023600     PERFORM LOCATE-TARGET-LOOP THRU LOCATE-TARGET-LOOP-EXIT.
023700     IF WS-TARGET-FOUND
023800         IF WS-EMI-STATUS(WS-TARGET-IDX) = 'PAID'
023900             MOVE 0 TO WS-FOUND-SW
024000             MOVE 'PLAN FULLY PAID' TO WS-REASON
024100             ADD 1 TO REJ-PAID-UP-CTR
024200         END-IF
024300     END-IF.
024400*
024500 LOCATE-TARGET-LOOP.
024600     IF WS-SCAN-IDX > WS-EMI-TBL-COUNT OR WS-TARGET-FOUND
024700         GO TO LOCATE-TARGET-LOOP-EXIT.
024800     IF WS-EMI-PLAN-NO(WS-SCAN-IDX) = PAY1100-PLAN-NO
024900         IF PAY1100-EMI-SEQ = 0
025000             IF WS-EMI-STATUS(WS-SCAN-IDX) NOT = 'PAID'
025100                 MOVE WS-SCAN-IDX TO WS-TARGET-IDX
025200                 MOVE 1 TO WS-FOUND-SW
025300             END-IF
025400         ELSE
025500             IF WS-EMI-SEQ(WS-SCAN-IDX) = PAY1100-EMI-SEQ
025600                 MOVE WS-SCAN-IDX TO WS-TARGET-IDX
025700                 MOVE 1 TO WS-FOUND-SW
025800             END-IF
025900         END-IF
026000     END-IF.
026100     ADD 1 TO WS-SCAN-IDX.
026200     GO TO LOCATE-TARGET-LOOP.
026300 LOCATE-TARGET-LOOP-EXIT.
026400     EXIT.
026500*
026600 APPLY-PAYMENT.
026700     MOVE PAY1100-AMOUNT TO WS-REMAINING-AMT.
026800     PERFORM SPILL-OVERPAYMENT
026900         UNTIL WS-REMAINING-AMT = 0 OR NOT WS-TARGET-FOUND.
027000*--- INSTALLMENTS EXHAUSTED WITH MONEY STILL LEFT OVER - TKT 0214
027100     IF WS-REMAINING-AMT > 0
027200         ADD WS-REMAINING-AMT TO WS-UNAPPLIED-AMT
027300         ADD 1 TO WS-UNAPPLIED-CTR
027400         MOVE 0 TO WS-REMAINING-AMT
027500     END-IF.
027600     ADD 1 TO APPL-CTR.
027700*
027800 SPILL-OVERPAYMENT.
027900     COMPUTE WS-DUE-LEFT =
028000         WS-EMI-AMOUNT-DUE(WS-TARGET-IDX)
028100             - WS-EMI-AMOUNT-PAID(WS-TARGET-IDX).
028200     IF WS-REMAINING-AMT >= WS-DUE-LEFT
028300         MOVE WS-EMI-AMOUNT-DUE(WS-TARGET-IDX)
028400             TO WS-EMI-AMOUNT-PAID(WS-TARGET-IDX)
028500         MOVE 'PAID' TO WS-EMI-STATUS(WS-TARGET-IDX)
028600         SUBTRACT WS-DUE-LEFT FROM WS-REMAINING-AMT
028700         PERFORM LOCATE-NEXT-UNPAID-SAME-PLAN
028800     ELSE
028900         ADD WS-REMAINING-AMT
029000             TO WS-EMI-AMOUNT-PAID(WS-TARGET-IDX)
029100         MOVE 'PARTIAL' TO WS-EMI-STATUS(WS-TARGET-IDX)
029200         MOVE 0 TO WS-REMAINING-AMT
029300     END-IF.
029400*
029500 LOCATE-NEXT-UNPAID-SAME-PLAN.
029600     MOVE 0 TO WS-FOUND-SW.
029700     MOVE 1 TO WS-SCAN-IDX.
029800     PERFORM LOCATE-NEXT-LOOP THRU LOCATE-NEXT-LOOP-EXIT.
029900*
030000 LOCATE-NEXT-LOOP.
030100     IF WS-SCAN-IDX > WS-EMI-TBL-COUNT OR WS-TARGET-FOUND
030200         GO TO LOCATE-NEXT-LOOP-EXIT.
030300     IF WS-EMI-PLAN-NO(WS-SCAN-IDX) = PAY1100-PLAN-NO
030400        AND WS-EMI-STATUS(WS-SCAN-IDX) NOT = 'PAID'
030500        AND WS-SCAN-IDX NOT = WS-TARGET-IDX
030600         MOVE WS-SCAN-IDX TO WS-TARGET-IDX
030700         MOVE 1 TO WS-FOUND-SW
030800     END-IF.
030900     ADD 1 TO WS-SCAN-IDX.
031000     GO TO LOCATE-NEXT-LOOP.
031100 LOCATE-NEXT-LOOP-EXIT.
031200     EXIT.
031300*
031400 REJECT-PAYMENT.
031500     ADD 1 TO REJ-CTR.
031600*
031700******************************************************
031800*        POSTING REGISTER  (REPORT SECTION)           *
031900******************************************************
032000 WRITE-REGISTER-HEADING.
032100     MOVE SPACES TO RPT-LINE.
032200     STRING 'PAYMENT POSTING REGISTER' DELIMITED SIZE
032300         INTO RPT-LINE.
032400     WRITE RPT-LINE.
032500     MOVE SPACES TO RPT-LINE.
032600     STRING 'PLAN-NO  SEQ  AMOUNT     RESULT      REASON'
032700         DELIMITED SIZE INTO RPT-LINE.
032800     WRITE RPT-LINE.
032900*
033000 WRITE-REGISTER-LINE.
033100     MOVE SPACES TO RPT-LINE.
033200     STRING PAY1100-PLAN-NO     ' '
033300            PAY1100-EMI-SEQ     ' '
033400            PAY1100-AMOUNT      ' '
033500            WS-REASON
033600         DELIMITED SIZE INTO RPT-LINE.
033700     WRITE RPT-LINE.
033800*
033900 WRITE-REGISTER-TOTALS.
034000     MOVE SPACES TO RPT-LINE.
034100     STRING 'TOTALS - READ ' REC-CTR
034200            '  APPLIED ' APPL-CTR
034300            '  REJECTED ' REJ-CTR
034400         DELIMITED SIZE INTO RPT-LINE.
034500     WRITE RPT-LINE.
034600     MOVE SPACES TO RPT-LINE.
034700     STRING 'UNAPPLIED CREDIT - PAYMENTS ' WS-UNAPPLIED-CTR
034800            '  AMOUNT ' WS-UNAPPLIED-AMT
034900         DELIMITED SIZE INTO RPT-LINE.
035000     WRITE RPT-LINE.
