000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 4/1/2009
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    MB1560.
000400 AUTHOR.        M PINZON.
000500 INSTALLATION.  OLA CREDITS - CREDIT OPERATIONS.
000600 DATE-WRITTEN.  11/06/1990.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION USE ONLY.
000900*****************************************************************
001000*                      C H A N G E   L O G                      *
001100*****************************************************************
001200* 11/06/1990 MDP 0041  ORIGINAL PROGRAM - IDENTITY VERIFICATION   TKT-0041
001300* 11/06/1990 MDP 0041  DECISIONING FOR THE ONBOARDING KIOSKS.     TKT-0041
001400* 11/06/1990 MDP 0041  FACE-MATCH THRESHOLD FIXED AT 85 PERCENT   TKT-0041
001500* 11/06/1990 MDP 0041  PER SECURITY MEMO SEC-90-02.               TKT-0041
001600* 04/30/1992 LR  0059  UPSTREAM REJECT REASON ON VER1100 NOW      TKT-0059
001700* 04/30/1992 LR  0059  TAKES PRECEDENCE OVER OUR OWN DERIVED      TKT-0059
001800* 04/30/1992 LR  0059  REASON - KIOSK VENDOR ASKED FOR THIS.      TKT-0059
001900* 07/15/1994 MDP 0083  BIOMETRIC CAPTURE FAILURE NOW SHORT-       TKT-0083
002000* 07/15/1994 MDP 0083  CIRCUITS THE FACE-SCORE TEST ENTIRELY.     TKT-0083
002100* 01/11/1999 RKS 0119  Y2K SWEEP - NO DATE FIELDS ON THIS STEP,   TKT-0119
002200* 01/11/1999 RKS 0119  NOTED FOR THE AUDIT FILE, NO CODE CHANGE.  TKT-0119
002300* 03/12/2009 DHN 0216  CAPTURE-FAILED TESTED FOR 'FAILED' - A     TKT-0216
002400* 03/12/2009 DHN 0216  VER1100-RESULT NEVER ACTUALLY CARRIES.     TKT-0216
002500* 03/12/2009 DHN 0216  PROVIDER SENDS APPROVED OR REJECTED, SO    TKT-0216
002600* 03/12/2009 DHN 0216  COMPLETED STATUS WAS NEVER BEING SET. ALSO TKT-0216
002700* 03/12/2009 DHN 0216  SWAPPED THE STOCK REJECT REASON TO MATCH   TKT-0216
002800* 03/12/2009 DHN 0216  THE 85 PERCENT RULE FROM SEC-90-02.        TKT-0216
002900* 03/20/2009 DHN 0219  PROVIDER FEEDS SOMETIMES SEND MIXED-CASE   TKT-0219
003000* 03/20/2009 DHN 0219  RESULT TEXT ('Approved'/'Rejected' ETC).   TKT-0219
003100* 03/20/2009 DHN 0219  RESULT NOW FOLDED TO UPPER BEFORE THE      TKT-0219
003200* 03/20/2009 DHN 0219  CAPTURE-FAILED TEST IS EVALUATED.          TKT-0219
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT VER-FILE    ASSIGN TO VERIN
004200            ORGANIZATION LINE SEQUENTIAL.
004300     SELECT VRO-FILE    ASSIGN TO VEROUT
004400            ORGANIZATION LINE SEQUENTIAL.
004500*
004600 DATA DIVISION.
004700*
004800 FILE SECTION.
004900*
005000 FD  VER-FILE
005100     RECORD CONTAINS 49 CHARACTERS
005200     DATA RECORD IS VER1100-REC.
005300 COPY 'ver.dd.cbl'.
005400*
005500 FD  VRO-FILE
005600     RECORD CONTAINS 62 CHARACTERS
005700     DATA RECORD IS VRO1100-REC.
005800 COPY 'vro.dd.cbl'.
005900*
006000 WORKING-STORAGE SECTION.
006100*
006200 01  VARIABLES.
006300     05  EOF-SW                  PIC 9(1)  VALUE 0.
006400     05  REC-CTR                 PIC 9(7)  COMP-3 VALUE 0.
006500     05  VERIFIED-CTR            PIC 9(7)  COMP-3 VALUE 0.
006600     05  REJECTED-CTR            PIC 9(7)  COMP-3 VALUE 0.
006700     05  WS-THRESHOLD            PIC 999V99 VALUE 85.00.
006800     05  WS-THRESHOLD-R REDEFINES WS-THRESHOLD.
006900         10  WS-THRESHOLD-WHOLE  PIC 999.
007000         10  WS-THRESHOLD-DEC    PIC 99.
007100     05  WS-DEFAULT-REASON       PIC X(30).
007200*--- PROVIDER SENDS MIXED CASE ON SOME FEEDS - TKT-0219 ------------
007300     05  WS-VER-RESULT           PIC X(8).
007400         88  WS-VER-RESULT-OK        VALUE 'APPROVED'.
007500         88  WS-VER-RESULT-FAILED    VALUE 'REJECTED'.
007600     05  FILLER                  PIC X(1).
007700*
007800 PROCEDURE DIVISION.
007900*
008000 A010-MAIN-LINE.
008100     DISPLAY SPACES UPON CRT.
008200     DISPLAY '* * * * * B E G I N   M B 1 5 6 0 . C B L'
008300         UPON CRT.
008400     OPEN INPUT  VER-FILE.
008500     OPEN OUTPUT VRO-FILE.
008600     PERFORM READ-VERIFICATION.
008700     PERFORM 005-MAIN THRU 005-MAIN-EXIT UNTIL EOF-SW = 1.
008800     PERFORM END-RTN.
008900*
009000 READ-VERIFICATION.
009100     READ VER-FILE AT END MOVE 1 TO EOF-SW.
009200     IF EOF-SW = 0
009300         ADD 1 TO REC-CTR.
009400*
009500 END-RTN.
009600     DISPLAY 'MB1560 TOTALS - READ     ' REC-CTR      UPON CRT.
009700     DISPLAY 'MB1560 TOTALS - VERIFIED  ' VERIFIED-CTR UPON CRT.
009800     DISPLAY 'MB1560 TOTALS - REJECTED  ' REJECTED-CTR UPON CRT.
009900     CLOSE VER-FILE.
010000     CLOSE VRO-FILE.
010100     STOP RUN.
010200*
010300******************************************************
010400*        START MAIN SECTION                          *
010500******************************************************
010600 005-MAIN.
010700*--- CAPTURE-FAILED NOW KEYS OFF 'REJECTED', NOT 'FAILED' - TKT-0216
010800*--- RESULT FOLDED TO UPPER BEFORE THE TEST - VENDOR CASE - TKT-0219
010900     MOVE VER1100-CUST-NO       TO VRO1100-CUST-NO.
011000     MOVE SPACES                TO VRO1100-REJECT-REASON.
011100     MOVE VER1100-RESULT        TO WS-VER-RESULT.
011200     INSPECT WS-VER-RESULT CONVERTING
011300         'abcdefghijklmnopqrstuvwxyz' TO
011400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011500     IF WS-VER-RESULT-FAILED
011600         PERFORM SET-BIOMETRIC-FAILED
011700     ELSE
011800         PERFORM SET-BIOMETRIC-COMPLETED
011900         PERFORM SET-OVERALL-STATUS
012000     END-IF.
012100     WRITE VRO1100-REC.
012200     PERFORM READ-VERIFICATION.
012300 005-MAIN-EXIT.
012400     EXIT.
012500*
012600 SET-BIOMETRIC-FAILED.
012700     MOVE 'FAILED'   TO VRO1100-BIOMETRIC-STATUS.
012800     MOVE 0           TO VRO1100-FACE-SCORE.
012900     MOVE 'REJECTED' TO VRO1100-OVERALL-STATUS.
013000     MOVE 'BIOMETRIC CAPTURE FAILED' TO WS-DEFAULT-REASON.
013100     PERFORM CARRY-OR-DEFAULT-REASON.
013200     ADD 1 TO REJECTED-CTR.
013300*
013400 SET-BIOMETRIC-COMPLETED.
013500     MOVE 'COMPLETED' TO VRO1100-BIOMETRIC-STATUS.
013600     COMPUTE VRO1100-FACE-SCORE ROUNDED =
013700         VER1100-CONFIDENCE * 100.
013800*
013900 SET-OVERALL-STATUS.
014000     IF VRO1100-FACE-SCORE >= WS-THRESHOLD
014100         MOVE 'VERIFIED' TO VRO1100-OVERALL-STATUS
014200         ADD 1 TO VERIFIED-CTR
014300     ELSE
014400         MOVE 'REJECTED' TO VRO1100-OVERALL-STATUS
014500         MOVE 'FACE MATCH BELOW 85%' TO WS-DEFAULT-REASON
014600         PERFORM CARRY-OR-DEFAULT-REASON
014700         ADD 1 TO REJECTED-CTR
014800     END-IF.
014900*
015000 CARRY-OR-DEFAULT-REASON.
015100*--- UPSTREAM REASON WINS OVER OUR OWN, PER TKT 59 ---------------
015200     IF VER1100-REJECT-REASON NOT = SPACES
015300         MOVE VER1100-REJECT-REASON TO VRO1100-REJECT-REASON
015400     ELSE
015500         MOVE WS-DEFAULT-REASON TO VRO1100-REJECT-REASON
015600     END-IF.
