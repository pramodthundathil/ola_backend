000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 4/1/2009
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    MB1550.
000400 AUTHOR.        L RAMIREZ.
000500 INSTALLATION.  OLA CREDITS - CREDIT OPERATIONS.
000600 DATE-WRITTEN.  09/11/1989.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION USE ONLY.
000900*****************************************************************
001000*                      C H A N G E   L O G                      *
001100*****************************************************************
001200* 09/11/1989 LR  0004  ORIGINAL PROGRAM - FINANCE ANALYTICS,      TKT-0004
001300* 09/11/1989 LR  0004  REGION SUMMARY AND STORE PERFORMANCE.      TKT-0004
001400* 09/11/1989 LR  0004  USES SORT VERB AGAINST THE PLAN MASTER,    TKT-0004
001500* 09/11/1989 LR  0004  NOT A LINEAR SCAN, SO THE REGION/STORE     TKT-0004
001600* 09/11/1989 LR  0004  BREAKS COME OUT IN ORDER EVERY RUN.        TKT-0004
001700* 05/02/1991 LR  0044  OVERDUE FLIP ON THE EMI MASTER - ANY       TKT-0044
001800* 05/02/1991 LR  0044  PENDING OR PARTIAL INSTALLMENT PAST THE    TKT-0044
001900* 05/02/1991 LR  0044  RUN DATE IS MARKED OVERDUE AND REWRITTEN.  TKT-0044
002000* 08/14/1993 MDP 0073  STORE TARGET LOOKUP ADDED - ACHIEVEMENT %  TKT-0073
002100* 08/14/1993 MDP 0073  AGAINST STR1100-MONTHLY-TARGET.            TKT-0073
002200* 02/27/1995 MDP 0091  COLLECTION RATE NOW REPORTED ON THE        TKT-0091
002300* 02/27/1995 MDP 0091  PORTFOLIO OVERVIEW SECTION (MGMT REQUEST). TKT-0091
002400* 09/02/1996 RKS 0103  REGION AND STORE LINES MASKED FOR          TKT-0103
002500* 09/02/1996 RKS 0103  NON-PRIVILEGED ROLES (AUDIT 96-14).        TKT-0103
002600* 01/11/1999 RKS 0119  Y2K: CFG1100-RUN-DATE IS A FULL 4-DIGIT    TKT-0119
002700* 01/11/1999 RKS 0119  YEAR, COMPARED DIRECTLY AGAINST EMI DUE.   TKT-0119
002800* 03/15/2004 CAV 0165  STORE-PERFORMANCE SECTION ADDED AS THE     TKT-0165
002900* 03/15/2004 CAV 0165  LAST SECTION OF THE SHARED REPORT STREAM.  TKT-0165
003000* 03/09/2009 DHN 0215  OVERVIEW/REGION/STORE SECTIONS NEVER       TKT-0215
003100* 03/09/2009 DHN 0215  CARRIED A SINGLE DECISION FIGURE - DEC1100 TKT-0215
003200* 03/09/2009 DHN 0215  WAS NOT EVEN OPENED.  NOW LOADED INTO A    TKT-0215
003300* 03/09/2009 DHN 0215  TABLE LIKE MB1530 DOES, JOINED TO CUST1100 TKT-0215
003400* 03/09/2009 DHN 0215  FOR REGION/STORE, AND REPORTED (AUDIT      TKT-0215
003500* 03/09/2009 DHN 0215  FOLLOW-UP 09-02).                          TKT-0215
003600* 03/09/2009 DHN 0215  REGION REPORT ALSO NOW FOOTS TO A TRUE     TKT-0215
003700* 03/09/2009 DHN 0215  GRAND TOTAL LINE ACROSS ALL REGIONS.       TKT-0215
003800* 03/22/2009 DHN 0223  COMPUTE RAN UNCONDITIONALLY - A MISSING    TKT-0223
003900* 03/22/2009 DHN 0223  RUN CARD LEFT CFG1100-RUN-YYYY/MM/DD UNSET,TKT-0223
004000* 03/22/2009 DHN 0223  AND THE COMPUTE STOMPED THE AT-END DEFAULT TKT-0223
004100* 03/22/2009 DHN 0223  WITH GARBAGE. NOW ONLY RUNS ON THE CARD-   TKT-0223
004200* 03/22/2009 DHN 0223  WAS-READ BRANCH; AT END SETS A FIXED VALUE.TKT-0223
004300* 03/22/2009 DHN 0226  MASK-DETAIL-LINE BLANKED THE WHOLE REGION/ TKT-0226
004400* 03/22/2009 DHN 0226  STORE SUMMARY LINE FOR NON-PRIVILEGED ROLESTKT-0226
004500* 03/22/2009 DHN 0226  - THESE ARE AGGREGATE COUNTS WITH NO NAME/ TKT-0226
004600* 03/22/2009 DHN 0226  EMAIL/PHONE/SCORE FIELD UNDER U11.  ALL    TKT-0226
004700* 03/22/2009 DHN 0226  THREE SECTIONS NOW PRINT IN FULL FOR ALL.  TKT-0226
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000*
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS NUMERIC-TIER-CHARS IS 'A' THRU 'C'.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*--- PLN-FILE ARRIVES PRESORTED BY REGION/STORE-CODE, SORT STEP --
005800*--- RUNS AHEAD OF MB1550 IN THE JCL - SEE RUNBOOK OC-BATCH-07  --
005900     SELECT PLN-FILE      ASSIGN TO PLNMAST
006000            ORGANIZATION LINE SEQUENTIAL.
006100     SELECT EMI-IN-FILE   ASSIGN TO EMIMAST
006200            ORGANIZATION LINE SEQUENTIAL.
006300     SELECT EMI-OUT-FILE  ASSIGN TO EMIOUT
006400            ORGANIZATION LINE SEQUENTIAL.
006500     SELECT STR-FILE      ASSIGN TO STRMAST
006600            ORGANIZATION LINE SEQUENTIAL.
006700*--- ADDED SO DECISION FIGURES CAN FEED THE REPORTS - TKT-0215 ---
006800     SELECT DEC-FILE      ASSIGN TO DECMAST
006900            ORGANIZATION LINE SEQUENTIAL.
007000     SELECT CUST-FILE     ASSIGN TO CUSTMAST
007100            ORGANIZATION LINE SEQUENTIAL.
007200     SELECT CFG-FILE      ASSIGN TO CFGCARD
007300            ORGANIZATION LINE SEQUENTIAL.
007400* SHARED REPORT STREAM - FINAL FIVE SECTIONS
007500     SELECT RPT-FILE      ASSIGN TO RPTOUT
007600            ORGANIZATION LINE SEQUENTIAL.
007700*
007800 DATA DIVISION.
007900*
008000 FILE SECTION.
008100*
008200 FD  PLN-FILE
008300     RECORD CONTAINS 116 CHARACTERS
008400     DATA RECORD IS COBOL-LAYOUT.
008500 COPY 'pln.dd.cbl'.
008600*
008700 FD  EMI-IN-FILE
008800     RECORD CONTAINS 48 CHARACTERS
008900     DATA RECORD IS EMI1100-REC.
009000 COPY 'emi.dd.cbl'.
009100*
009200 FD  EMI-OUT-FILE
009300     RECORD CONTAINS 48 CHARACTERS
009400     DATA RECORD IS EMI1100-OUT-REC.
009500 01  EMI1100-OUT-REC.
009600     05  FILLER                     PIC X(48).
009700*
009800 FD  STR-FILE
009900     RECORD CONTAINS 39 CHARACTERS
010000     DATA RECORD IS STR1100-REC.
010100 COPY 'str.dd.cbl'.
010200*
010300 FD  DEC-FILE
010400     RECORD CONTAINS 123 CHARACTERS
010500     DATA RECORD IS DEC1100-REC.
010600 COPY 'dec.dd.cbl'.
010700*
010800 FD  CUST-FILE
010900     RECORD CONTAINS 144 CHARACTERS
011000     DATA RECORD IS CUST1100-REC.
011100 COPY 'cust.dd.cbl'.
011200*
011300 FD  CFG-FILE
011400     RECORD CONTAINS 49 CHARACTERS
011500     DATA RECORD IS CFG1100-REC.
011600 COPY 'cfg.dd.cbl'.
011700*
011800 FD  RPT-FILE
011900     RECORD CONTAINS 132 CHARACTERS
012000     DATA RECORD IS RPT-LINE.
012100 01  RPT-LINE                        PIC X(132).
012200*
012300 WORKING-STORAGE SECTION.
012400*
012500     COPY 'strtab.dd.cbl'.
012600     COPY 'dectab.dd.cbl'.
012700     COPY 'custtab.dd.cbl'.
012800*
012900 01  VARIABLES.
013000     05  WS-ROLE                     PIC X(15).
013100     05  EOF-SW                      PIC 9(1) VALUE 0.
013200     05  WS-RUN-DATE-NUM             PIC 9(8).
013300     05  WS-FIRST-REC-SW             PIC 9(1) VALUE 0.
013400     05  I                           PIC S9(4) COMP.
013500*--- PORTFOLIO-WIDE AND TIER ACCUMULATORS -----------------------
013600     05  WS-PLAN-CTR                 PIC 9(7)  COMP-3 VALUE 0.
013700     05  WS-TOTAL-FINANCED           PIC 9(9)V99 VALUE 0.
013800     05  WS-TOTAL-COLLECTED          PIC 9(9)V99 VALUE 0.
013900     05  WS-TOTAL-DUE                PIC 9(9)V99 VALUE 0.
014000     05  WS-COLLECTION-RATE          PIC 999V99  VALUE 0.
014100     05  WS-OVERDUE-CTR              PIC 9(7)  COMP-3 VALUE 0.
014200     05  WS-OVERDUE-AMT              PIC 9(9)V99 VALUE 0.
014300*--- PORTFOLIO DECISION COUNTS - U5 OVERVIEW - TKT-0215 ----------
014400     05  WS-DEC-APPR-CTR             PIC 9(7)  COMP-3 VALUE 0.
014500     05  WS-DEC-REJ-CTR              PIC 9(7)  COMP-3 VALUE 0.
014600     05  WS-APC-SCORE-SUM            PIC 9(9)  COMP-3 VALUE 0.
014700     05  WS-APC-SCORE-AVG            PIC 9(5)V99       VALUE 0.
014800     05  WS-TIER-TOTALS.
014900         10  WS-TIER-T OCCURS 3 TIMES INDEXED BY WS-TT-IDX.
015000             15  WS-TIER-T-NAME       PIC X(6).
015100             15  WS-TIER-T-COUNT      PIC 9(7) COMP-3.
015200             15  WS-TIER-T-AMT        PIC 9(9)V99.
015300*--- REGION CONTROL-BREAK WORK AREA -----------------------------
015400     05  WS-PRIOR-REGION             PIC X(15).
015500     05  WS-REGION-CTR               PIC 9(7)  COMP-3 VALUE 0.
015600     05  WS-REGION-AMT               PIC 9(9)V99 VALUE 0.
015700     05  WS-REGION-DP-SUM            PIC 9(7)V99       VALUE 0.
015800     05  WS-REGION-DP-AVG            PIC 99V99         VALUE 0.
015900     05  WS-RD-DISP-APPR             PIC 9(7)  COMP-3 VALUE 0.
016000     05  WS-RD-DISP-REJ              PIC 9(7)  COMP-3 VALUE 0.
016100     05  WS-RD-DISP-APPS             PIC 9(7)  COMP-3 VALUE 0.
016200*--- STORE CONTROL-BREAK WORK AREA ------------------------------
016300     05  WS-PRIOR-STORE              PIC X(8).
016400     05  WS-STORE-CTR                PIC 9(7)  COMP-3 VALUE 0.
016500     05  WS-STORE-AMT                PIC 9(9)V99 VALUE 0.
016600     05  WS-STORE-TARGET             PIC 9(9)V99.
016700     05  WS-ACHIEVEMENT-PCT          PIC 999V99.
016800     05  WS-STR-DISP-APPR            PIC 9(7)  COMP-3 VALUE 0.
016900     05  WS-STR-DISP-REJ             PIC 9(7)  COMP-3 VALUE 0.
017000     05  WS-STORE-APPROVAL-PCT       PIC 999V99        VALUE 0.
017100*--- GRAND TOTAL ACROSS ALL REGIONS - U6 FOOTING - TKT-0215 ------
017200     05  WS-GRAND-PLAN-CTR           PIC 9(7)  COMP-3 VALUE 0.
017300     05  WS-GRAND-FINANCED-AMT       PIC 9(9)V99       VALUE 0.
017400     05  WS-GRAND-DEC-APPR-CTR       PIC 9(7)  COMP-3 VALUE 0.
017500     05  WS-GRAND-DEC-REJ-CTR        PIC 9(7)  COMP-3 VALUE 0.
017600*--- DECISION-TO-REGION/STORE JOIN WORK AREA - TKT-0215 ----------
017700     05  WS-DEC-REGION-KEY           PIC X(15).
017800     05  WS-DEC-STORE-KEY            PIC X(8).
017900     05  WS-REGION-DEC-TOTALS.
018000         10  WS-RD-COUNT             PIC 9(3)  COMP-3 VALUE 0.
018100         10  WS-RD-ENTRY OCCURS 1 TO 30 TIMES
018200                 DEPENDING ON WS-RD-COUNT
018300                 INDEXED BY WS-RD-IDX.
018400             15  WS-RD-REGION        PIC X(15).
018500             15  WS-RD-APPR-CTR      PIC 9(7)  COMP-3.
018600             15  WS-RD-REJ-CTR       PIC 9(7)  COMP-3.
018700     05  FILLER                      PIC X(2).
018800*--- RUN-DATE WORK AREA - ALTERNATE Y/M/D VIEW FOR THE OVERDUE --
018900*--- FLIP PASS, SAME VALUE AS WS-RUN-DATE-NUM ABOVE -------------
019000 01  WS-RUN-DATE-WORK.
019100     05  WS-RUN-DATE-RAW             PIC 9(8).
019200     05  FILLER                      PIC X(1).
019300 01  WS-RUN-DATE-WORK-R REDEFINES WS-RUN-DATE-WORK.
019400     05  WS-RUN-DATE-YYYY            PIC 9(4).
019500     05  WS-RUN-DATE-MM              PIC 9(2).
019600     05  WS-RUN-DATE-DD              PIC 9(2).
019700*--- STORE-CODE WORK AREA - REGION PREFIX SPLIT FOR BREAKS ------
019800 01  WS-STORE-CODE-WORK.
019900     05  WS-STORE-CODE-RAW           PIC X(8).
020000     05  FILLER                      PIC X(1).
020100 01  WS-STORE-CODE-WORK-R REDEFINES WS-STORE-CODE-WORK.
020200     05  WS-STORE-CODE-REGION-PFX    PIC X(3).
020300     05  WS-STORE-CODE-LOCAL-PART    PIC X(5).
020400*
020500 PROCEDURE DIVISION.
020600*
020700 A010-MAIN-LINE.
020800     DISPLAY SPACES UPON CRT.
020900     DISPLAY '* * * * * B E G I N   M B 1 5 5 0 . C B L'
021000         UPON CRT.
021100     PERFORM READ-RUN-CARD.
021200     PERFORM LOAD-STORE-TABLE.
021300     PERFORM LOAD-DECISION-TABLE.
021400     PERFORM LOAD-CUST-TABLE.
021500     PERFORM SCAN-DECISIONS.
021600     PERFORM 004-FLAG-OVERDUE-PASS.
021700     OPEN EXTEND RPT-FILE.
021800     PERFORM BUILD-OVERVIEW-AND-TIERS.
021900     PERFORM 005-REGION-AND-STORE-PASS.
022000     CLOSE RPT-FILE.
022100     STOP RUN.
022200*
022300 READ-RUN-CARD.
022400     OPEN INPUT CFG-FILE.
022500*--- RUN-DATE ONLY DERIVED FROM A CARD THAT WAS ACTUALLY READ - 0223
022600     READ CFG-FILE AT END
022700         MOVE 'ADMIN'      TO CFG1100-REPORT-ROLE
022800         MOVE 'ADMIN'      TO WS-ROLE
022900         MOVE 20090322     TO WS-RUN-DATE-NUM
023000     NOT AT END
023100         MOVE CFG1100-REPORT-ROLE TO WS-ROLE
023200         COMPUTE WS-RUN-DATE-NUM =
023300             CFG1100-RUN-YYYY * 10000
023400                 + CFG1100-RUN-MM * 100 + CFG1100-RUN-DD
023500     END-READ.
023600     CLOSE CFG-FILE.
023700*
023800 LOAD-STORE-TABLE.
023900     OPEN INPUT STR-FILE.
024000     MOVE 0 TO WS-STR-TBL-COUNT.
024100     PERFORM LOAD-STORE-LOOP THRU LOAD-STORE-LOOP-EXIT.
024200     CLOSE STR-FILE.
024300*
024400 LOAD-STORE-LOOP.
024500     READ STR-FILE AT END GO TO LOAD-STORE-LOOP-EXIT.
024600     ADD 1 TO WS-STR-TBL-COUNT.
024700     SET WS-STR-IDX TO WS-STR-TBL-COUNT.
024800     MOVE STR1100-STORE-CODE TO WS-STR-CODE(WS-STR-IDX).
024900     MOVE STR1100-STORE-NAME TO WS-STR-NAME(WS-STR-IDX).
025000     MOVE STR1100-MONTHLY-TARGET
025100                         TO WS-STR-TARGET(WS-STR-IDX).
025200     MOVE 0 TO WS-STR-APPR-CTR(WS-STR-IDX) WS-STR-REJ-CTR(WS-STR-IDX).
025300     GO TO LOAD-STORE-LOOP.
025400 LOAD-STORE-LOOP-EXIT.
025500     EXIT.
025600*
025700******************************************************
025800*   DECISION TABLE - LOADED FROM DEC1100 LIKE MB1530  *
025900*   DOES, SO U5/U6/U7 CAN FINALLY SEE DECISION FIGURES*
026000*   THAT WERE NEVER WIRED UP ON THIS PROGRAM - 0215   *
026100******************************************************
026200 LOAD-DECISION-TABLE.
026300     OPEN INPUT DEC-FILE.
026400     MOVE 0 TO WS-DEC-TBL-COUNT.
026500     PERFORM LOAD-DECISION-LOOP THRU LOAD-DECISION-LOOP-EXIT.
026600     CLOSE DEC-FILE.
026700*
026800 LOAD-DECISION-LOOP.
026900     READ DEC-FILE AT END GO TO LOAD-DECISION-LOOP-EXIT.
027000     ADD 1 TO WS-DEC-TBL-COUNT.
027100     SET WS-DEC-IDX TO WS-DEC-TBL-COUNT.
027200     MOVE DEC1100-CUST-NO       TO WS-DEC-CUST-NO(WS-DEC-IDX).
027300     MOVE DEC1100-STATUS        TO WS-DEC-STATUS(WS-DEC-IDX).
027400     MOVE DEC1100-APC-SCORE     TO WS-DEC-APC-SCORE(WS-DEC-IDX).
027500     GO TO LOAD-DECISION-LOOP.
027600 LOAD-DECISION-LOOP-EXIT.
027700     EXIT.
027800*
027900******************************************************
028000*   CUSTOMER TABLE - REGION/STORE FOR EVERY CUST-NO   *
028100*   DEC1100 CARRIES NEITHER, SO THE JOIN COMES FROM   *
028200*   CUST1100 INSTEAD, SAME AS MB1530 DOES - TKT-0215  *
028300******************************************************
028400 LOAD-CUST-TABLE.
028500     OPEN INPUT CUST-FILE.
028600     MOVE 0 TO WS-CUST-TBL-COUNT.
028700     PERFORM LOAD-CUST-LOOP THRU LOAD-CUST-LOOP-EXIT.
028800     CLOSE CUST-FILE.
028900*
029000 LOAD-CUST-LOOP.
029100     READ CUST-FILE AT END GO TO LOAD-CUST-LOOP-EXIT.
029200     ADD 1 TO WS-CUST-TBL-COUNT.
029300     SET WS-CUST-IDX TO WS-CUST-TBL-COUNT.
029400     MOVE CUST1100-CUST-NO     TO WS-CUST-NO(WS-CUST-IDX).
029500     MOVE CUST1100-REGION      TO WS-CUST-REGION(WS-CUST-IDX).
029600     MOVE CUST1100-STORE-CODE  TO WS-CUST-STORE-CODE(WS-CUST-IDX).
029700     GO TO LOAD-CUST-LOOP.
029800 LOAD-CUST-LOOP-EXIT.
029900     EXIT.
030000*
030100******************************************************
030200*   ONE PASS OVER THE DECISION TABLE - TALLIES THE    *
030300*   PORTFOLIO-WIDE APPROVED/REJECTED COUNTS AND THE   *
030400*   AVERAGE APC SCORE OF APPROVED CUSTOMERS FOR U5,   *
030500*   THEN JOINS EACH DECISION TO A REGION AND STORE    *
030600*   OFF THE CUSTOMER TABLE FOR U6 AND U7 - TKT-0215   *
030700*   NOTE - DEC1100-STATUS IS ONLY EVER APPROVED OR    *
030800*   REJECTED ON THIS FILE, SO THERE IS NO PENDING     *
030900*   COUNT TO ACCUMULATE HERE (SEE RUNBOOK OC-BATCH-07)*
031000******************************************************
031100 SCAN-DECISIONS.
031200     MOVE 0 TO WS-DEC-APPR-CTR WS-DEC-REJ-CTR WS-APC-SCORE-SUM.
031300     MOVE 0 TO WS-RD-COUNT.
031400     IF WS-DEC-TBL-COUNT > 0
031500         SET WS-DEC-IDX TO 1
031600         PERFORM SCAN-DECISIONS-LOOP THRU SCAN-DECISIONS-LOOP-EXIT
031700             WS-DEC-TBL-COUNT TIMES
031800     END-IF.
031900     IF WS-DEC-APPR-CTR > 0
032000         COMPUTE WS-APC-SCORE-AVG ROUNDED =
032100             WS-APC-SCORE-SUM / WS-DEC-APPR-CTR
032200     ELSE
032300         MOVE 0 TO WS-APC-SCORE-AVG
032400     END-IF.
032500*
032600 SCAN-DECISIONS-LOOP.
032700     PERFORM LOOKUP-CUST-FOR-DECISION.
032800     IF WS-DEC-STATUS(WS-DEC-IDX) = 'APPROVED'
032900         ADD 1 TO WS-DEC-APPR-CTR
033000         ADD WS-DEC-APC-SCORE(WS-DEC-IDX) TO WS-APC-SCORE-SUM
033100         PERFORM REGION-DEC-FIND-OR-ADD THRU REGION-DEC-FOUND-EXIT
033200         ADD 1 TO WS-RD-APPR-CTR(WS-RD-IDX)
033300         PERFORM STORE-DEC-LOOKUP
033400         IF WS-STR-IDX > 0
033500             ADD 1 TO WS-STR-APPR-CTR(WS-STR-IDX)
033600         END-IF
033700     ELSE
033800         IF WS-DEC-STATUS(WS-DEC-IDX) = 'REJECTED'
033900             ADD 1 TO WS-DEC-REJ-CTR
034000             PERFORM REGION-DEC-FIND-OR-ADD THRU REGION-DEC-FOUND-EXIT
034100             ADD 1 TO WS-RD-REJ-CTR(WS-RD-IDX)
034200             PERFORM STORE-DEC-LOOKUP
034300             IF WS-STR-IDX > 0
034400                 ADD 1 TO WS-STR-REJ-CTR(WS-STR-IDX)
034500             END-IF
034600         END-IF
034700     END-IF.
034800     SET WS-DEC-IDX UP BY 1.
034900 SCAN-DECISIONS-LOOP-EXIT.
035000     EXIT.
035100*
035200 LOOKUP-CUST-FOR-DECISION.
035300     MOVE SPACES TO WS-DEC-REGION-KEY WS-DEC-STORE-KEY.
035400     SET WS-CUST-IDX TO 0.
035500     SEARCH ALL WS-CUST-TABLE
035600         WHEN WS-CUST-NO(WS-CUST-IDX) = WS-DEC-CUST-NO(WS-DEC-IDX)
035700             CONTINUE
035800     END-SEARCH.
035900     IF WS-CUST-IDX NOT = 0
036000         MOVE WS-CUST-REGION(WS-CUST-IDX)     TO WS-DEC-REGION-KEY
036100         MOVE WS-CUST-STORE-CODE(WS-CUST-IDX) TO WS-DEC-STORE-KEY
036200     END-IF.
036300*
036400 REGION-DEC-FIND-OR-ADD.
036500*--- LINEAR LOOKUP, REGION COUNT IS SMALL - SAME STYLE AS THE  ----
036600*--- TIER TABLE SCAN FURTHER DOWN THIS PROGRAM - TKT-0215 -----
036700     SET WS-RD-IDX TO 1.
036800 REGION-DEC-SCAN-LOOP.
036900     IF WS-RD-IDX > WS-RD-COUNT
037000         GO TO REGION-DEC-ADD-NEW.
037100     IF WS-RD-REGION(WS-RD-IDX) = WS-DEC-REGION-KEY
037200         GO TO REGION-DEC-FOUND-EXIT.
037300     SET WS-RD-IDX UP BY 1.
037400     GO TO REGION-DEC-SCAN-LOOP.
037500 REGION-DEC-ADD-NEW.
037600     IF WS-RD-COUNT < 30
037700         ADD 1 TO WS-RD-COUNT
037800         SET WS-RD-IDX TO WS-RD-COUNT
037900         MOVE WS-DEC-REGION-KEY TO WS-RD-REGION(WS-RD-IDX)
038000         MOVE 0 TO WS-RD-APPR-CTR(WS-RD-IDX) WS-RD-REJ-CTR(WS-RD-IDX)
038100     END-IF.
038200 REGION-DEC-FOUND-EXIT.
038300     EXIT.
038400*
038500 STORE-DEC-LOOKUP.
038600     SET WS-STR-IDX TO 0.
038700     SEARCH ALL WS-STORE-TABLE
038800         WHEN WS-STR-CODE(WS-STR-IDX) = WS-DEC-STORE-KEY
038900             CONTINUE
039000     END-SEARCH.
039100*
039200******************************************************
039300*   004 - OVERDUE FLIP PASS AGAINST THE EMI MASTER    *
039400******************************************************
039500 004-FLAG-OVERDUE-PASS.
039600     OPEN INPUT  EMI-IN-FILE.
039700     OPEN OUTPUT EMI-OUT-FILE.
039800     MOVE 0 TO EOF-SW.
039900     PERFORM 004-OVERDUE-LOOP THRU 004-OVERDUE-LOOP-EXIT
040000         UNTIL EOF-SW = 1.
040100     CLOSE EMI-IN-FILE.
040200     CLOSE EMI-OUT-FILE.
040300*
040400 004-OVERDUE-LOOP.
040500     READ EMI-IN-FILE AT END MOVE 1 TO EOF-SW
040600         NOT AT END
040700             PERFORM 004-EVALUATE-ONE-EMI
040800     END-READ.
040900 004-OVERDUE-LOOP-EXIT.
041000     EXIT.
041100*
041200 004-EVALUATE-ONE-EMI.
041300     ADD EMI1100-AMOUNT-DUE  TO WS-TOTAL-DUE.
041400     ADD EMI1100-AMOUNT-PAID TO WS-TOTAL-COLLECTED.
041500     IF (EMI1100-IS-PENDING OR EMI1100-IS-PARTIAL)
041600         IF (EMI1100-DUE-YYYY * 10000 + EMI1100-DUE-MM * 100
041700                 + EMI1100-DUE-DD) < WS-RUN-DATE-NUM
041800             MOVE 'OVERDUE' TO EMI1100-STATUS
041900             ADD 1 TO WS-OVERDUE-CTR
042000             COMPUTE WS-OVERDUE-AMT =
042100                 WS-OVERDUE-AMT + EMI1100-AMOUNT-DUE
042200                     - EMI1100-AMOUNT-PAID
042300         END-IF
042400     END-IF.
042500     WRITE EMI1100-OUT-REC FROM EMI1100-REC.
042600*
042700******************************************************
042800*   U5 - PORTFOLIO OVERVIEW AND PER-TIER SUMMARY      *
042900******************************************************
043000 BUILD-OVERVIEW-AND-TIERS.
043100     MOVE 'TIER-A' TO WS-TIER-T-NAME(1).
043200     MOVE 'TIER-B' TO WS-TIER-T-NAME(2).
043300     MOVE 'TIER-C' TO WS-TIER-T-NAME(3).
043400     MOVE 0 TO WS-TIER-T-COUNT(1) WS-TIER-T-COUNT(2)
043500               WS-TIER-T-COUNT(3).
043600     MOVE 0 TO WS-TIER-T-AMT(1) WS-TIER-T-AMT(2) WS-TIER-T-AMT(3).
043700     OPEN INPUT PLN-FILE.
043800     MOVE 0 TO EOF-SW.
043900     PERFORM TIER-SCAN-LOOP THRU TIER-SCAN-LOOP-EXIT
044000         UNTIL EOF-SW = 1.
044100     CLOSE PLN-FILE.
044200     IF WS-TOTAL-DUE > 0
044300         COMPUTE WS-COLLECTION-RATE ROUNDED =
044400             WS-TOTAL-COLLECTED / WS-TOTAL-DUE * 100.
044500     PERFORM WRITE-OVERVIEW-SECTION.
044600     PERFORM WRITE-TIER-SECTION.
044700     PERFORM WRITE-COLLECTIONS-SECTION.
044800*
044900 TIER-SCAN-LOOP.
045000     READ PLN-FILE AT END
045100         MOVE 1 TO EOF-SW
045200         GO TO TIER-SCAN-LOOP-EXIT.
045300     ADD 1 TO WS-PLAN-CTR.
045400     ADD PLN1100-FINANCED-AMT TO WS-TOTAL-FINANCED.
045500     SET WS-TT-IDX TO 1.
045600     PERFORM TIER-MATCH-LOOP THRU TIER-MATCH-LOOP-EXIT.
045700     GO TO TIER-SCAN-LOOP.
045800 TIER-SCAN-LOOP-EXIT.
045900     EXIT.
046000*
046100 TIER-MATCH-LOOP.
046200     IF WS-TT-IDX > 3
046300         GO TO TIER-MATCH-LOOP-EXIT.
046400     IF WS-TIER-T-NAME(WS-TT-IDX) = PLN1100-RISK-TIER
046500         ADD 1 TO WS-TIER-T-COUNT(WS-TT-IDX)
046600         ADD PLN1100-FINANCED-AMT TO WS-TIER-T-AMT(WS-TT-IDX)
046700     END-IF.
046800     SET WS-TT-IDX UP BY 1.
046900     GO TO TIER-MATCH-LOOP.
047000 TIER-MATCH-LOOP-EXIT.
047100     EXIT.
047200*
047300 WRITE-OVERVIEW-SECTION.
047400     MOVE SPACES TO RPT-LINE.
047500     STRING 'PORTFOLIO OVERVIEW' DELIMITED SIZE INTO RPT-LINE.
047600     WRITE RPT-LINE.
047700     MOVE SPACES TO RPT-LINE.
047800     STRING 'PLANS ' WS-PLAN-CTR
047900            '  FINANCED ' WS-TOTAL-FINANCED
048000         DELIMITED SIZE INTO RPT-LINE.
048100     WRITE RPT-LINE.
048200     MOVE SPACES TO RPT-LINE.
048300*--- DECISION FIGURES - U5, TKT-0215 ------------------------------
048400     STRING 'DECISIONS APPROVED ' WS-DEC-APPR-CTR
048500            '  REJECTED ' WS-DEC-REJ-CTR
048600            '  AVG-APC-SCORE ' WS-APC-SCORE-AVG
048700         DELIMITED SIZE INTO RPT-LINE.
048800     WRITE RPT-LINE.
048900*
049000 WRITE-TIER-SECTION.
049100     MOVE SPACES TO RPT-LINE.
049200     STRING 'RISK TIER SUMMARY' DELIMITED SIZE INTO RPT-LINE.
049300     WRITE RPT-LINE.
049400     SET WS-TT-IDX TO 1.
049500     PERFORM WRITE-TIER-LOOP THRU WRITE-TIER-LOOP-EXIT.
049600*
049700 WRITE-TIER-LOOP.
049800     IF WS-TT-IDX > 3
049900         GO TO WRITE-TIER-LOOP-EXIT.
050000     MOVE SPACES TO RPT-LINE.
050100     STRING WS-TIER-T-NAME(WS-TT-IDX)      ' '
050200            WS-TIER-T-COUNT(WS-TT-IDX)      ' '
050300            WS-TIER-T-AMT(WS-TT-IDX)
050400         DELIMITED SIZE INTO RPT-LINE.
050500     WRITE RPT-LINE.
050600     SET WS-TT-IDX UP BY 1.
050700     GO TO WRITE-TIER-LOOP.
050800 WRITE-TIER-LOOP-EXIT.
050900     EXIT.
051000*
051100 WRITE-COLLECTIONS-SECTION.
051200     MOVE SPACES TO RPT-LINE.
051300     STRING 'COLLECTIONS AND OVERDUE' DELIMITED SIZE
051400         INTO RPT-LINE.
051500     WRITE RPT-LINE.
051600     MOVE SPACES TO RPT-LINE.
051700     STRING 'DUE ' WS-TOTAL-DUE
051800            '  COLLECTED ' WS-TOTAL-COLLECTED
051900            '  RATE-PCT ' WS-COLLECTION-RATE
052000            '  OVERDUE-CNT ' WS-OVERDUE-CTR
052100            '  OVERDUE-AMT ' WS-OVERDUE-AMT
052200         DELIMITED SIZE INTO RPT-LINE.
052300     WRITE RPT-LINE.
052400*
052500******************************************************
052600*   U6 REGION SUMMARY / U7 STORE PERFORMANCE          *
052700*   ONE SORTED PASS, REGION MAJOR, STORE MINOR BREAK  *
052800******************************************************
052900 005-REGION-AND-STORE-PASS.
053000     PERFORM WRITE-REGION-HEADING.
053100     OPEN INPUT PLN-FILE.
053200     MOVE 0 TO EOF-SW.
053300     MOVE 1 TO WS-FIRST-REC-SW.
053400     MOVE SPACES TO WS-PRIOR-REGION WS-PRIOR-STORE.
053500     MOVE 0 TO WS-REGION-CTR WS-REGION-AMT WS-REGION-DP-SUM
053600               WS-STORE-CTR WS-STORE-AMT.
053700     MOVE 0 TO WS-GRAND-PLAN-CTR WS-GRAND-FINANCED-AMT
053800               WS-GRAND-DEC-APPR-CTR WS-GRAND-DEC-REJ-CTR.
053900     PERFORM 005-PLAN-LOOP THRU 005-PLAN-LOOP-EXIT
054000         UNTIL EOF-SW = 1.
054100     IF WS-FIRST-REC-SW = 0
054200         PERFORM WRITE-STORE-LINE
054300         PERFORM WRITE-REGION-LINE
054400     END-IF.
054500     PERFORM WRITE-REGION-TOTAL.
054600     CLOSE PLN-FILE.
054700*
054800 005-PLAN-LOOP.
054900     READ PLN-FILE AT END MOVE 1 TO EOF-SW
055000         NOT AT END
055100             PERFORM 005-EVALUATE-ONE-PLAN
055200     END-READ.
055300 005-PLAN-LOOP-EXIT.
055400     EXIT.
055500*
055600 005-EVALUATE-ONE-PLAN.
055700     IF WS-FIRST-REC-SW = 1
055800         MOVE PLN1100-REGION     TO WS-PRIOR-REGION
055900         MOVE PLN1100-STORE-CODE TO WS-PRIOR-STORE
056000         MOVE 0 TO WS-FIRST-REC-SW
056100     ELSE
056200         IF PLN1100-STORE-CODE NOT = WS-PRIOR-STORE
056300             PERFORM WRITE-STORE-LINE
056400             MOVE PLN1100-STORE-CODE TO WS-PRIOR-STORE
056500             MOVE 0 TO WS-STORE-CTR WS-STORE-AMT
056600         END-IF
056700         IF PLN1100-REGION NOT = WS-PRIOR-REGION
056800             PERFORM WRITE-REGION-LINE
056900             MOVE PLN1100-REGION TO WS-PRIOR-REGION
057000             MOVE 0 TO WS-REGION-CTR WS-REGION-AMT WS-REGION-DP-SUM
057100         END-IF
057200     END-IF.
057300     ADD 1 TO WS-REGION-CTR WS-STORE-CTR.
057400     ADD PLN1100-FINANCED-AMT TO WS-REGION-AMT WS-STORE-AMT.
057500     ADD PLN1100-DP-PCT TO WS-REGION-DP-SUM.
057600*
057700 WRITE-REGION-HEADING.
057800     MOVE SPACES TO RPT-LINE.
057900     STRING 'REGION SUMMARY' DELIMITED SIZE INTO RPT-LINE.
058000     WRITE RPT-LINE.
058100*
058200 WRITE-REGION-LINE.
058300*--- NO MASKING HERE - AGGREGATE LINE, NO U11 FIELD - TKT-0226 ---
058400     PERFORM REGION-DEC-LOOKUP THRU REGION-DEC-RPT-EXIT.
058500     IF WS-REGION-CTR > 0
058600         COMPUTE WS-REGION-DP-AVG ROUNDED =
058700             WS-REGION-DP-SUM / WS-REGION-CTR
058800     ELSE
058900         MOVE 0 TO WS-REGION-DP-AVG
059000     END-IF.
059100     ADD WS-REGION-CTR TO WS-GRAND-PLAN-CTR.
059200     ADD WS-REGION-AMT TO WS-GRAND-FINANCED-AMT.
059300     ADD WS-RD-DISP-APPR TO WS-GRAND-DEC-APPR-CTR.
059400     ADD WS-RD-DISP-REJ  TO WS-GRAND-DEC-REJ-CTR.
059500     MOVE SPACES TO RPT-LINE.
059600     STRING 'REGION ' WS-PRIOR-REGION
059700            ' PLANS '  WS-REGION-CTR
059800            ' FINANCED ' WS-REGION-AMT
059900            ' APPLICATIONS ' WS-RD-DISP-APPS
060000            ' APPROVED ' WS-RD-DISP-APPR
060100            ' REJECTED ' WS-RD-DISP-REJ
060200            ' AVG-DP-PCT ' WS-REGION-DP-AVG
060300         DELIMITED SIZE INTO RPT-LINE.
060400     WRITE RPT-LINE.
060500*
060600 REGION-DEC-LOOKUP.
060700*--- REPORT-TIME LOOKUP ONLY - TABLE WAS ALREADY BUILT BY THE  ----
060800*--- DECISION SCAN PASS AT START OF RUN - TKT-0215 -------------
060900     MOVE 0 TO WS-RD-DISP-APPR WS-RD-DISP-REJ WS-RD-DISP-APPS.
061000     SET WS-RD-IDX TO 1.
061100 REGION-DEC-RPT-LOOP.
061200     IF WS-RD-IDX > WS-RD-COUNT
061300         GO TO REGION-DEC-RPT-EXIT.
061400     IF WS-RD-REGION(WS-RD-IDX) = WS-PRIOR-REGION
061500         MOVE WS-RD-APPR-CTR(WS-RD-IDX) TO WS-RD-DISP-APPR
061600         MOVE WS-RD-REJ-CTR(WS-RD-IDX)  TO WS-RD-DISP-REJ
061700         ADD WS-RD-DISP-APPR WS-RD-DISP-REJ GIVING WS-RD-DISP-APPS
061800         GO TO REGION-DEC-RPT-EXIT
061900     END-IF.
062000     SET WS-RD-IDX UP BY 1.
062100     GO TO REGION-DEC-RPT-LOOP.
062200 REGION-DEC-RPT-EXIT.
062300     EXIT.
062400*
062500 WRITE-STORE-LINE.
062600*--- NO MASKING HERE - AGGREGATE LINE, NO U11 FIELD - TKT-0226 ---
062700     PERFORM LOOKUP-STORE-TARGET.
062800     MOVE SPACES TO RPT-LINE.
062900     STRING 'STORE ' WS-PRIOR-STORE
063000            ' PLANS ' WS-STORE-CTR
063100            ' FINANCED ' WS-STORE-AMT
063200            ' APPROVED ' WS-STR-DISP-APPR
063300            ' REJECTED ' WS-STR-DISP-REJ
063400            ' APPROVAL-RATE-PCT ' WS-STORE-APPROVAL-PCT
063500            ' TARGET ' WS-STORE-TARGET
063600            ' ACHV-PCT ' WS-ACHIEVEMENT-PCT
063700         DELIMITED SIZE INTO RPT-LINE.
063800     WRITE RPT-LINE.
063900*
064000 LOOKUP-STORE-TARGET.
064100     SET WS-STR-IDX TO 0.
064200     MOVE 0 TO WS-STORE-TARGET WS-STR-DISP-APPR WS-STR-DISP-REJ.
064300     SEARCH ALL WS-STORE-TABLE
064400         WHEN WS-STR-CODE(WS-STR-IDX) = WS-PRIOR-STORE
064500             MOVE WS-STR-TARGET(WS-STR-IDX)   TO WS-STORE-TARGET
064600             MOVE WS-STR-APPR-CTR(WS-STR-IDX)  TO WS-STR-DISP-APPR
064700             MOVE WS-STR-REJ-CTR(WS-STR-IDX)   TO WS-STR-DISP-REJ
064800     END-SEARCH.
064900     IF WS-STORE-TARGET > 0
065000         COMPUTE WS-ACHIEVEMENT-PCT ROUNDED =
065100             WS-STORE-AMT / WS-STORE-TARGET * 100
065200     ELSE
065300         MOVE 0 TO WS-ACHIEVEMENT-PCT
065400     END-IF.
065500     IF (WS-STR-DISP-APPR + WS-STR-DISP-REJ) > 0
065600         COMPUTE WS-STORE-APPROVAL-PCT ROUNDED =
065700             WS-STR-DISP-APPR / (WS-STR-DISP-APPR + WS-STR-DISP-REJ)
065800                 * 100
065900     ELSE
066000         MOVE 0 TO WS-STORE-APPROVAL-PCT
066100     END-IF.
066200*
066300 WRITE-REGION-TOTAL.
066400*--- GRAND TOTAL ACROSS ALL REGIONS - U6 FOOTING, TKT-0215 -------
066500*--- NO MASKING HERE - AGGREGATE LINE, NO U11 FIELD - TKT-0226 ---
066600     MOVE SPACES TO RPT-LINE.
066700     STRING 'REGION GRAND TOTAL  PLANS ' WS-GRAND-PLAN-CTR
066800            ' FINANCED ' WS-GRAND-FINANCED-AMT
066900            ' APPROVED ' WS-GRAND-DEC-APPR-CTR
067000            ' REJECTED ' WS-GRAND-DEC-REJ-CTR
067100         DELIMITED SIZE INTO RPT-LINE.
067200     WRITE RPT-LINE.
067300*
