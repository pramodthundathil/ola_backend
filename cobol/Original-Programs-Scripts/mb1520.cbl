000100*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 4/1/2009
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    MB1520.
000400 AUTHOR.        E JARAMILLO.
000500 INSTALLATION.  OLA CREDITS - CREDIT OPERATIONS.
000600 DATE-WRITTEN.  06/12/1989.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION USE ONLY.
000900*****************************************************************
001000*                      C H A N G E   L O G                      *
001100*****************************************************************
001200* 06/12/1989 EJ  0001  ORIGINAL PROGRAM - CREDIT DECISION ENGINE. TKT-0001
001300* 06/12/1989 EJ  0001  TIER A/B/C GRID PER UNDERWRITING MEMO 4.   TKT-0001
001400* 09/03/1989 EJ  0014  ADDED CFG1100 RUN CARD FOR APC THRESHOLD.  TKT-0014
001500* 02/19/1990 LR  0033  FIX: REJECT WHEN SCORE EXPIRED BEFORE      TKT-0033
001600* 02/19/1990 LR  0033  INCOME LOOKUP SO WE DO NOT BOTHER THE      TKT-0033
001700* 02/19/1990 LR  0033  INCOME TABLE FOR A DEAD SCORE.             TKT-0033
001800* 07/22/1991 LR  0052  DECISION REGISTER TOTALS BY REJECT REASON. TKT-0052
001900* 11/14/1992 MDP 0071  BINARY SEARCH OF INCOME TABLE REPLACES THE TKT-0071
002000* 11/14/1992 MDP 0071  OLD LINEAR SCAN - TABLE NOW LOADED SORTED. TKT-0071
002100* 04/02/1994 MDP 0088  CAPACITY FACTOR AND MIN-DP NOW DRIVEN BY   TKT-0088
002200* 04/02/1994 MDP 0088  THE TIER TABLE INSTEAD OF BEING HARDCODED  TKT-0088
002300* 04/02/1994 MDP 0088  IN EACH BUILD PARAGRAPH.                   TKT-0088
002400* 08/30/1996 RKS 0101  MASKING PARAGRAPH ADDED FOR NON-PRIVILEGED TKT-0101
002500* 08/30/1996 RKS 0101  REPORT RECIPIENTS (AUDIT REQUEST 96-14).   TKT-0101
002600* 01/11/1999 RKS 0119  Y2K: CFG1100-RUN-DATE AND ALL DATE FIELDS  TKT-0119
002700* 01/11/1999 RKS 0119  ON DEC1100 ARE NOW FULL 4-DIGIT YEARS.     TKT-0119
002800* 01/11/1999 RKS 0119  NO 2-DIGIT YEAR FIELDS REMAIN IN THIS PGM. TKT-0119
002900* 06/06/2001 CAV 0140  DECISION REGISTER REPRINTS WHEN RERUN FLAG TKT-0140
003000* 06/06/2001 CAV 0140  IS SET ON THE RUN CARD (HELP DESK 01-301). TKT-0140
003100* 03/15/2004 CAV 0162  STORE CODE CARRIED THROUGH TO DEC1100 FOR  TKT-0162
003200* 03/15/2004 CAV 0162  THE NEW STORE-PERFORMANCE STEP (MB1550).   TKT-0162
003300* 10/02/2008 TGW 0201  TIGHTENED NUMERIC EDIT ON APC SCORE READ   TKT-0201
003400* 10/02/2008 TGW 0201  FROM CUST1100 - BAD TAPES WERE GETTING IN. TKT-0201
003500* 03/20/2009 DHN 0217  REGISTER LINE ONLY WROTE 4 OF 9 COLUMNS -  TKT-0217
003600* 03/20/2009 DHN 0217  INCOME/MAX-INSTALLMENT/MIN-DP%/STATUS AND  TKT-0217
003700* 03/20/2009 DHN 0217  REASON WERE ALREADY ON DEC1100-OUT-REC BUT TKT-0217
003800* 03/20/2009 DHN 0217  NEVER MADE IT ONTO THE PRINT LINE. ADDED TOTKT-0217
003900* 03/20/2009 DHN 0217  BOTH THE FULL LINE AND THE MASKED VARIANT. TKT-0217
004000* 03/22/2009 DHN 0224  MASK-DETAIL-LINE BLANKED INCOME, MAX-INST, TKT-0224
004100* 03/22/2009 DHN 0224  MIN-DP% AND REASON TO ASTERISKS - U11 ONLY TKT-0224
004200* 03/22/2009 DHN 0224  CALLS FOR MASKING NAME AND APC SCORE ON    TKT-0224
004300* 03/22/2009 DHN 0224  THIS REGISTER.  THOSE FOUR COLUMNS NOW     TKT-0224
004400* 03/22/2009 DHN 0224  PRINT UNMASKED, LIKE THE PRIVILEGED ROLE.  TKT-0224
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS NUMERIC-TIER-CHARS IS 'A' THRU 'C'.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400* CUSTOMER MASTER, SORTED BY CUST-ID, LINE SEQUENTIAL
005500     SELECT CUST-FILE   ASSIGN TO CUSTIN
005600            ORGANIZATION LINE SEQUENTIAL.
005700* INCOME MASTER, SORTED BY DOCUMENT ID
005800     SELECT INC-FILE    ASSIGN TO INCMAST
005900            ORGANIZATION LINE SEQUENTIAL.
006000* RUN-CARD / CONFIG CONTROL RECORD
006100     SELECT CFG-FILE    ASSIGN TO CFGCARD
006200            ORGANIZATION LINE SEQUENTIAL.
006300* DECISION OUTPUT, ONE RECORD PER CUSTOMER
006400     SELECT DEC-FILE    ASSIGN TO DECOUT
006500            ORGANIZATION LINE SEQUENTIAL.
006600* 132-COLUMN DECISION REGISTER - FIRST SECTION OF THE SHARED
006700* REPORT STREAM (OPENED HERE, EXTENDED BY LATER STEPS).
006800     SELECT RPT-FILE    ASSIGN TO RPTOUT
006900            ORGANIZATION LINE SEQUENTIAL.
007000*
007100 DATA DIVISION.
007200*
007300 FILE SECTION.
007400*
007500 FD  CUST-FILE
007600     RECORD CONTAINS 144 CHARACTERS
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS CUST1100-REC.
007900 COPY 'cust.dd.cbl'.
008000*
008100 FD  INC-FILE
008200     RECORD CONTAINS 54 CHARACTERS
008300     DATA RECORD IS INC1100-REC.
008400 COPY 'inc.dd.cbl'.
008500*
008600 FD  CFG-FILE
008700     RECORD CONTAINS 49 CHARACTERS
008800     DATA RECORD IS CFG1100-REC.
008900 COPY 'cfg.dd.cbl'.
009000*
009100 FD  DEC-FILE
009200     RECORD CONTAINS 123 CHARACTERS
009300     DATA RECORD IS DEC1100-REC.
009400 01  DEC1100-OUT-REC.
009500     COPY 'dec.dd.cbl'.
009600*
009700 FD  RPT-FILE
009800     RECORD CONTAINS 132 CHARACTERS
009900     DATA RECORD IS RPT-LINE.
010000 01  RPT-LINE                        PIC X(132).
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400     COPY 'cust.dd.cbl'.
010500     COPY 'inctab.dd.cbl'.
010600*
010700 01  VARIABLES.
010800     05  WS-COMMAND-LINE         PIC X(100).
010900     05  WS-ROLE                 PIC X(15).
011000     05  EOF-SW                  PIC 9(1)  VALUE 0.
011100     05  REC-CTR                 PIC 9(7)  COMP-3 VALUE 0.
011200     05  APPR-CTR                PIC 9(7)  COMP-3 VALUE 0.
011300     05  REJ-CTR                 PIC 9(7)  COMP-3 VALUE 0.
011400     05  REJ-SCORE-EXP-CTR       PIC 9(5)  COMP-3 VALUE 0.
011500     05  REJ-NO-INCOME-CTR       PIC 9(5)  COMP-3 VALUE 0.
011600     05  REJ-BELOW-THRESH-CTR    PIC 9(5)  COMP-3 VALUE 0.
011700     05  I                       PIC S9(4) COMP.
011800     05  WS-SUB                  PIC S9(4) COMP.
011900*--- TIER GRID - FACTOR, MIN-DP%, PLAN COUNT BY TIER ------------
012000     05  WS-TIER-TABLE.
012100         10  FILLER.
012200             15 FILLER PIC X(6)    VALUE 'TIER-A'.
012300             15 FILLER PIC 9V99    VALUE 0.30.
012400             15 FILLER PIC 99V99   VALUE 20.00.
012500             15 FILLER PIC 9       VALUE 8.
012600         10  FILLER.
012700             15 FILLER PIC X(6)    VALUE 'TIER-B'.
012800             15 FILLER PIC 9V99    VALUE 0.25.
012900             15 FILLER PIC 99V99   VALUE 25.00.
013000             15 FILLER PIC 9       VALUE 6.
013100         10  FILLER.
013200             15 FILLER PIC X(6)    VALUE 'TIER-C'.
013300             15 FILLER PIC 9V99    VALUE 0.20.
013400             15 FILLER PIC 99V99   VALUE 30.00.
013500             15 FILLER PIC 9       VALUE 4.
013600     05  WS-TIER-ROW REDEFINES WS-TIER-TABLE OCCURS 3 TIMES
013700             INDEXED BY WS-TIER-IDX.
013800         10  WS-TIER-NAME         PIC X(6).
013900         10  WS-TIER-FACTOR       PIC 9V99.
014000         10  WS-TIER-MIN-DP       PIC 99V99.
014100         10  WS-TIER-PLAN-CNT     PIC 9.
014200*--- PLAN GRID - FULL 8-PLAN LIST, TRIMMED PER TIER --------------
014300     05  WS-FULL-PLAN-GRID.
014400         10  FILLER PIC 9(4)  VALUE 0415.
014500         10  FILLER PIC 9(4)  VALUE 0430.
014600         10  FILLER PIC 9(4)  VALUE 0615.
014700         10  FILLER PIC 9(4)  VALUE 0630.
014800         10  FILLER PIC 9(4)  VALUE 0815.
014900         10  FILLER PIC 9(4)  VALUE 0830.
015000         10  FILLER PIC 9(4)  VALUE 1015.
015100         10  FILLER PIC 9(4)  VALUE 1030.
015200     05  WS-PLAN-ENTRY REDEFINES WS-FULL-PLAN-GRID
015300             OCCURS 8 TIMES INDEXED BY WS-PLAN-IDX.
015400         10  WS-PLAN-MONTHS-CH    PIC 99.
015500         10  WS-PLAN-FREQ-CH      PIC 99.
015600     05  WS-REASON               PIC X(30).
015700*
015800 PROCEDURE DIVISION.
015900*
016000 A010-MAIN-LINE.
016100     DISPLAY SPACES UPON CRT.
016200     DISPLAY '* * * * * B E G I N   M B 1 5 2 0 . C B L'
016300         UPON CRT.
016400     OPEN INPUT  CUST-FILE.
016500     OPEN INPUT  INC-FILE.
016600     OPEN INPUT  CFG-FILE.
016700     OPEN OUTPUT DEC-FILE.
016800     OPEN EXTEND RPT-FILE.
016900     PERFORM READ-RUN-CARD.
017000     PERFORM LOAD-INCOME-TABLE.
017100     PERFORM WRITE-REGISTER-HEADING.
017200     PERFORM READ-CUSTOMER.
017300     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL EOF-SW = 1.
017400     PERFORM END-RTN.
017500*
017600 READ-RUN-CARD.
017700     READ CFG-FILE AT END
017800         MOVE 500         TO CFG1100-APC-THRESHOLD
017900         MOVE 1000.00     TO CFG1100-HIGH-END-PRICE
018000         MOVE 5.00        TO CFG1100-HIGH-END-EXTRA-PCT
018100         MOVE 'ADMIN'     TO CFG1100-REPORT-ROLE.
018200     MOVE CFG1100-REPORT-ROLE TO WS-ROLE.
018300*
018400 LOAD-INCOME-TABLE.
018500     MOVE 0 TO WS-INC-TBL-COUNT.
018600     PERFORM LOAD-INCOME-LOOP THRU LOAD-INCOME-LOOP-EXIT.
018700*
018800 LOAD-INCOME-LOOP.
018900     READ INC-FILE AT END GO TO LOAD-INCOME-LOOP-EXIT.
019000     ADD 1 TO WS-INC-TBL-COUNT.
019100     SET WS-INC-IDX TO WS-INC-TBL-COUNT.
019200     MOVE INC1100-DOCUMENT-ID TO WS-INC-DOC-ID(WS-INC-IDX).
019300     MOVE INC1100-EMPLOYER    TO WS-INC-EMPLOYER(WS-INC-IDX).
019400     MOVE INC1100-MONTHLY-INCOME
019500                          TO WS-INC-MONTHLY-INCOME(WS-INC-IDX).
019600     GO TO LOAD-INCOME-LOOP.
019700 LOAD-INCOME-LOOP-EXIT.
019800     EXIT.
019900*
020000 READ-CUSTOMER.
020100     READ CUST-FILE AT END MOVE 1 TO EOF-SW.
020200     IF EOF-SW = 0
020300         ADD 1 TO REC-CTR.
020400*
020500 END-RTN.
020600     DISPLAY 'MB1520 TOTALS - READ  ' REC-CTR UPON CRT.
020700     DISPLAY 'MB1520 TOTALS - APPR  ' APPR-CTR UPON CRT.
020800     DISPLAY 'MB1520 TOTALS - REJ   ' REJ-CTR  UPON CRT.
020900     PERFORM WRITE-REGISTER-TOTALS.
021000     CLOSE CUST-FILE.
021100     CLOSE INC-FILE.
021200     CLOSE CFG-FILE.
021300     CLOSE DEC-FILE.
021400     CLOSE RPT-FILE.
021500     STOP RUN.
021600*
021700******************************************************
021800*        START MAIN SECTION                          *
021900******************************************************
022000 001-MAIN.
022100     MOVE SPACES             TO WS-REASON.
022200     MOVE CUST1100-CUST-NO
022300         TO DEC1100-CUST-NO OF DEC1100-OUT-REC.
022400     MOVE CUST1100-APC-SCORE
022500         TO DEC1100-APC-SCORE OF DEC1100-OUT-REC.
022600     IF CUST1100-SCORE-IS-EXPIRED
022700         MOVE 'NO ACTIVE CREDIT SCORE' TO WS-REASON
022800         ADD 1 TO REJ-SCORE-EXP-CTR
022900         PERFORM REJECT-DECISION
023000     ELSE
023100         PERFORM LOOKUP-INCOME
023200         IF WS-INC-IDX = 0
023300             MOVE 'NO INCOME RECORD'   TO WS-REASON
023400             ADD 1 TO REJ-NO-INCOME-CTR
023500             PERFORM REJECT-DECISION
023600         ELSE
023700             IF CUST1100-APC-SCORE < CFG1100-APC-THRESHOLD
023800                 MOVE 'SCORE BELOW THRESHOLD' TO WS-REASON
023900                 ADD 1 TO REJ-BELOW-THRESH-CTR
024000                 PERFORM REJECT-DECISION
024100             ELSE
024200                 PERFORM SCORE-CUSTOMER
024300             END-IF
024400         END-IF
024500     END-IF.
024600     PERFORM WRITE-DECISION.
024700     PERFORM WRITE-REGISTER-LINE.
024800     PERFORM READ-CUSTOMER.
024900 001-MAIN-EXIT.
025000     EXIT.
025100*
025200 LOOKUP-INCOME.
025300     SET WS-INC-IDX TO 0.
025400     SEARCH ALL WS-INCOME-TABLE
025500         WHEN WS-INC-DOC-ID(WS-INC-IDX) = CUST1100-DOC-NUMBER
025600             MOVE WS-INC-MONTHLY-INCOME(WS-INC-IDX)
025700                 TO DEC1100-MONTHLY-INCOME OF DEC1100-OUT-REC
025800     END-SEARCH.
025900*
026000 SCORE-CUSTOMER.
026100     IF CUST1100-APC-SCORE >= 600
026200         SET WS-TIER-IDX TO 1
026300     ELSE
026400     IF CUST1100-APC-SCORE >= 550
026500         SET WS-TIER-IDX TO 2
026600     ELSE
026700         SET WS-TIER-IDX TO 3.
026800     MOVE 'APPROVED'
026900         TO DEC1100-STATUS OF DEC1100-OUT-REC.
027000     MOVE WS-TIER-NAME(WS-TIER-IDX)
027100         TO DEC1100-RISK-TIER OF DEC1100-OUT-REC.
027200     MOVE WS-TIER-FACTOR(WS-TIER-IDX)
027300         TO DEC1100-CAPACITY-FACTOR OF DEC1100-OUT-REC.
027400     MOVE WS-TIER-MIN-DP(WS-TIER-IDX)
027500         TO DEC1100-MIN-DP-PCT OF DEC1100-OUT-REC.
027600     COMPUTE DEC1100-MAX-INSTALLMENT OF DEC1100-OUT-REC =
027700         DEC1100-MONTHLY-INCOME OF DEC1100-OUT-REC
027800             * WS-TIER-FACTOR(WS-TIER-IDX).
027900     MOVE WS-TIER-PLAN-CNT(WS-TIER-IDX)
028000         TO DEC1100-PLAN-COUNT OF DEC1100-OUT-REC.
028100     PERFORM BUILD-PLAN-GRID.
028200     ADD 1 TO APPR-CTR.
028300*
028400 BUILD-PLAN-GRID.
028500     MOVE 1 TO I.
028600     PERFORM BUILD-PLAN-GRID-LOOP THRU BUILD-PLAN-GRID-LOOP-EXIT.
028700*
028800 BUILD-PLAN-GRID-LOOP.
028900     IF I > DEC1100-PLAN-COUNT OF DEC1100-OUT-REC
029000         GO TO BUILD-PLAN-GRID-LOOP-EXIT.
029100     SET WS-PLAN-IDX TO I.
029200     MOVE WS-PLAN-MONTHS-CH(WS-PLAN-IDX)
029300         TO DEC1100-PLAN-MONTHS(I) OF DEC1100-OUT-REC.
029400     MOVE WS-PLAN-FREQ-CH(WS-PLAN-IDX)
029500         TO DEC1100-PLAN-FREQ(I) OF DEC1100-OUT-REC.
029600     ADD 1 TO I.
029700     GO TO BUILD-PLAN-GRID-LOOP.
029800 BUILD-PLAN-GRID-LOOP-EXIT.
029900     EXIT.
030000*
030100 REJECT-DECISION.
030200     MOVE 'REJECTED'  TO DEC1100-STATUS OF DEC1100-OUT-REC.
030300     MOVE WS-REASON   TO DEC1100-REJECT-REASON OF DEC1100-OUT-REC.
030400     MOVE SPACES      TO DEC1100-RISK-TIER OF DEC1100-OUT-REC.
030500     ADD 1 TO REJ-CTR.
030600*
030700 WRITE-DECISION.
030800     WRITE DEC1100-OUT-REC.
030900*
031000******************************************************
031100*        DECISION REGISTER  (REPORT SECTION 1)       *
031200******************************************************
031300 WRITE-REGISTER-HEADING.
031400     MOVE SPACES TO RPT-LINE.
031500     STRING 'DECISION REGISTER' DELIMITED SIZE INTO RPT-LINE.
031600     WRITE RPT-LINE.
031700     MOVE SPACES TO RPT-LINE.
031800     STRING 'CUST-ID  NAME                 SCORE TIER   '
031900            'INCOME      MAX-INST   MIN-DP% STATUS   REASON'
032000         DELIMITED SIZE INTO RPT-LINE.
032100     WRITE RPT-LINE.
032200*
032300 WRITE-REGISTER-LINE.
032400*--- REGISTER LINE WAS MISSING 5 OF THE 9 HEADER COLUMNS -----------
032500*--- INCOME/MAX-INST/MIN-DP%/STATUS/REASON ADDED - TKT-0217 --------
032600     MOVE SPACES TO RPT-LINE.
032700     IF WS-ROLE = 'ADMIN' OR WS-ROLE = 'FINANCE-MANAGER'
032800                         OR WS-ROLE = 'GLOBAL-MANAGER'
032900         STRING CUST1100-CUST-NO              ' '
033000                CUST1100-FIRST-NAME           ' '
033100                CUST1100-APC-SCORE            ' '
033200                DEC1100-RISK-TIER OF DEC1100-OUT-REC ' '
033300                DEC1100-MONTHLY-INCOME OF DEC1100-OUT-REC    ' '
033400                DEC1100-MAX-INSTALLMENT OF DEC1100-OUT-REC   ' '
033500                DEC1100-MIN-DP-PCT OF DEC1100-OUT-REC        ' '
033600                DEC1100-STATUS OF DEC1100-OUT-REC            ' '
033700                DEC1100-REJECT-REASON OF DEC1100-OUT-REC
033800                DELIMITED SIZE INTO RPT-LINE
033900     ELSE
034000         PERFORM MASK-DETAIL-LINE
034100     END-IF.
034200     WRITE RPT-LINE.
034300*
034400 MASK-DETAIL-LINE.
034500*--- U11 OUTPUT MASKING - NON-PRIVILEGED ROLES ONLY, TKT 96-14 --
034600*--- MASKED VARIANT WIDENED TO MATCH THE FULL LINE - TKT-0217 ------
034700*--- U11 MASKS NAME AND APC SCORE ONLY.  INCOME, MAX-INST, MIN- ----
034800*--- DP%, STATUS AND REASON ARE NOT MASKED FIELDS - TKT-0224 --------
034900     MOVE SPACES TO RPT-LINE.
035000     STRING CUST1100-CUST-NO                     ' '
035100            CUST1100-FIRST-NAME(1:2) '****'       ' '
035200            '****'                                ' '
035300            DEC1100-RISK-TIER OF DEC1100-OUT-REC   ' '
035400            DEC1100-MONTHLY-INCOME OF DEC1100-OUT-REC    ' '
035500            DEC1100-MAX-INSTALLMENT OF DEC1100-OUT-REC   ' '
035600            DEC1100-MIN-DP-PCT OF DEC1100-OUT-REC        ' '
035700            DEC1100-STATUS OF DEC1100-OUT-REC       ' '
035800            DEC1100-REJECT-REASON OF DEC1100-OUT-REC
035900         DELIMITED SIZE INTO RPT-LINE.
036000*
036100 WRITE-REGISTER-TOTALS.
036200     MOVE SPACES TO RPT-LINE.
036300     STRING 'TOTALS - READ ' REC-CTR
036400            '  APPROVED ' APPR-CTR
036500            '  REJECTED ' REJ-CTR
036600         DELIMITED SIZE INTO RPT-LINE.
036700     WRITE RPT-LINE.
036800     MOVE SPACES TO RPT-LINE.
036900     STRING '  NO ACTIVE CREDIT SCORE ' REJ-SCORE-EXP-CTR
037000            '  NO INCOME RECORD ' REJ-NO-INCOME-CTR
037100            '  SCORE BELOW THRESHOLD ' REJ-BELOW-THRESH-CTR
037200         DELIMITED SIZE INTO RPT-LINE.
037300     WRITE RPT-LINE.
